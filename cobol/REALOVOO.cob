000010*                                                               *
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    REALOVOO-COB.
000040 AUTHOR.        ENZO.
000050 INSTALLATION.  EMPRESA S/A - CPD - PATIO OPERACOES.
000060 DATE-WRITTEN.  24/09/1991.
000070 DATE-COMPILED.
000080 SECURITY.      USO INTERNO - DEPARTAMENTO DE OPERACOES.
000090******************************************************************
000100*    SISTEMA SMARTPARK - REALOCACAO DE UM UNICO VOO             *
000110*    PROGRAMA .....: REALOVOO-COB                               *
000120*    FINALIDADE ....: LIBERAR A POSICAO DE UM VOO JA ALOCADO    *
000130*                     QUANDO A POSICAO ENTROU EM OCORRENCIA E    *
000140*                     TENTAR REALOCA-LO EM OUTRA POSICAO LIVRE.  *
000150*    ANALISTA ......: ENZO                                       *
000160*    PROGRAMADOR ...: ENZO                                       *
000170*    VRS      DATA           PROGR.   DESCRICAO                  *
000180*    1.0      24/09/1991     ENZO     IMPLANTACAO - 1A VERSAO    *
000190*    1.1      19/02/1999     JK       AJUSTE Y2K - DATAS DE       *
000200*                                     OCUPACAO PASSARAM A 14 POS *
000210*    1.2      07/05/2003     LUCIA    RF-0231 - PASSOU A EXIGIR   *
000220*                                     OCORRENCIA ABERTA NA        *
000230*                                     POSICAO ATUAL PARA ACEITAR  *
000240*                                     O PEDIDO DE REALOCACAO      *
000250*    1.3      30/10/2006     RENATO   RF-0318 - MENSAGEM PASSOU A *
000260*                                     CITAR POSICAO ANTIGA E NOVA *
000270******************************************************************
000280
000290 ENVIRONMENT DIVISION.
000300 CONFIGURATION SECTION.
000310 SPECIAL-NAMES.
000320     C01 IS TOP-OF-FORM.
000330
000340 INPUT-OUTPUT SECTION.
000350 FILE-CONTROL.
000360     SELECT AERONAVE  ASSIGN TO DISK
000370                       FILE STATUS IS FS-AERONAVE.
000380     SELECT POSICOES  ASSIGN TO DISK
000390                       FILE STATUS IS FS-POSICOE.
000400     SELECT OCORRENC  ASSIGN TO DISK
000410                       FILE STATUS IS FS-OCORREN.
000420     SELECT VOOS      ASSIGN TO DISK
000430                       FILE STATUS IS FS-VOOS.
000440     SELECT VOOSAIDA  ASSIGN TO DISK
000450                       FILE STATUS IS FS-VOOSAID.
000460     SELECT HISTALOC  ASSIGN TO DISK
000470                       FILE STATUS IS FS-HISTALO.
000480     SELECT PARMVOO   ASSIGN TO DISK
000490                       FILE STATUS IS FS-PARMVOO.
000500
000510 DATA DIVISION.
000520 FILE SECTION.
000530 FD  AERONAVE
000540     LABEL RECORD STANDARD
000550     VALUE OF FILE-ID 'AERONAVE.DAT'
000560     RECORD CONTAINS 80 CHARACTERS.
000570     COPY AERONAVE.
000580
000590 FD  POSICOES
000600     LABEL RECORD STANDARD
000610     VALUE OF FILE-ID 'POSICOES.DAT'
000620     RECORD CONTAINS 35 CHARACTERS.
000630     COPY POSICAO.
000640
000650 FD  OCORRENC
000660     LABEL RECORD STANDARD
000670     VALUE OF FILE-ID 'OCORRENC.DAT'
000680     RECORD CONTAINS 136 CHARACTERS.
000690     COPY OCORREN.
000700
000710 FD  VOOS
000720     LABEL RECORD STANDARD
000730     VALUE OF FILE-ID 'VOOS.DAT'
000740     RECORD CONTAINS 143 CHARACTERS.
000750     COPY VOO.
000760
000770 FD  VOOSAIDA
000780     LABEL RECORD STANDARD
000790     VALUE OF FILE-ID 'VOOSAIDA.DAT'
000800     RECORD CONTAINS 143 CHARACTERS.
000810 01  REG-VOOSAID              PIC X(143).
000820
000830 FD  HISTALOC
000840     LABEL RECORD STANDARD
000850     VALUE OF FILE-ID 'HISTALOC.DAT'
000860     RECORD CONTAINS 217 CHARACTERS.
000870     COPY HISTALO.
000880
000890 FD  PARMVOO
000900     LABEL RECORD STANDARD
000910     VALUE OF FILE-ID 'PARMVOO.DAT'
000920     RECORD CONTAINS 8 CHARACTERS.
000930 01  REG-PARMVOO               PIC X(08).
000940
000950 WORKING-STORAGE SECTION.
000960*----------- STATUS DE ARQUIVO ----------------------------------*
000970 77  FS-AERONAVE              PIC XX             VALUE SPACES.
000980 77  FS-POSICOE               PIC XX             VALUE SPACES.
000990 77  FS-OCORREN               PIC XX             VALUE SPACES.
001000 77  FS-VOOS                  PIC XX             VALUE SPACES.
001010 77  FS-VOOSAID               PIC XX             VALUE SPACES.
001020 77  FS-HISTALO               PIC XX             VALUE SPACES.
001030 77  FS-PARMVOO               PIC XX             VALUE SPACES.
001040
001050*----------- CONTADORES E CHAVE PEDIDA (COMP) ---------------------*
001060 77  WS-QTDE-POS              PIC 9(04) COMP     VALUE ZERO.
001070 77  WS-QTDE-AER              PIC 9(04) COMP     VALUE ZERO.
001080 77  WS-QTDE-VOO              PIC 9(04) COMP     VALUE ZERO.
001090 77  WS-QTDE-ATIVA            PIC 9(04) COMP     VALUE ZERO.
001100 77  WS-QTDE-OCUP             PIC 9(04) COMP     VALUE ZERO.
001110 77  WS-I                     PIC 9(04) COMP     VALUE ZERO.
001120 77  WS-J                     PIC 9(04) COMP     VALUE ZERO.
001130 77  WS-K                     PIC 9(04) COMP     VALUE ZERO.
001140 77  WS-POS-VOO               PIC 9(04) COMP     VALUE ZERO.
001150 77  WS-POS-AER               PIC 9(04) COMP     VALUE ZERO.
001160 77  WS-MELHOR                PIC 9(04) COMP     VALUE ZERO.
001170 77  WS-CHOQUE                PIC 9(04) COMP     VALUE ZERO.
001180 77  WS-ACHOU                 PIC X(01)          VALUE 'N'.
001190     88  WS-ACHOU-SIM             VALUE 'S'.
001200     88  WS-ACHOU-NAO             VALUE 'N'.
001210
001220 01  WS-CHAVE-PEDIDA           PIC X(08)          VALUE SPACES.
001230 01  WS-POS-ANTIGA             PIC X(10)          VALUE SPACES.
001240 01  WS-POS-ANTIGA-CH          PIC X(08)          VALUE SPACES.
001250
001260*----------- AREA DE TRABALHO PARA O VOO CORRENTE ------------------*
001270 01  WS-VOO-ATUAL.
001280     05  WV-CHAVE              PIC X(08).
001290     05  WV-AERON              PIC X(08).
001300     05  WV-INICIO             PIC 9(14).
001310     05  WV-FIM                PIC 9(14).
001320     05  WV-COMPR              PIC S9(03)V99.
001330     05  WV-LARG               PIC S9(03)V99.
001340     05  FILLER               PIC X(05).
001350
001360*----------- TABELA DE POSICOES ------------------------------------*
001370 01  TAB-POS.
001380     05  TP-ITEM OCCURS 300 TIMES.
001390         10  TP-CHAVE          PIC X(08).
001400         10  TP-NOME           PIC X(10).
001410         10  TP-COMPR          PIC S9(03)V99.
001420         10  TP-LARG           PIC S9(03)V99.
001430         10  TP-AREA           PIC S9(06)V9999.
001440         10  TP-DIST           PIC S9(05).
001450         10  TP-DISP           PIC X(01).
001460         10  TP-BLOQ           PIC X(01).
001470
001480 01  TAB-ATIVA.
001490     05  TA-ITEM OCCURS 300 TIMES PIC 9(04) COMP.
001500
001510 01  TAB-AER.
001520     05  TR-ITEM OCCURS 500 TIMES.
001530         10  TR-CHAVE          PIC X(08).
001540         10  TR-MATRIC         PIC X(05).
001550         10  TR-COMPR          PIC S9(03)V99.
001560         10  TR-ENVERG         PIC S9(03)V99.
001570         10  TR-TIPO           PIC X(04).
001580         10  TR-DESCR          PIC X(50).
001590
001600 01  TAB-VOO.
001610     05  TV-ITEM OCCURS 2000 TIMES.
001620         10  TV-CHAVE          PIC X(08).
001630         10  TV-NUMCHE         PIC X(10).
001640         10  TV-NUMPAR         PIC X(10).
001650         10  TV-INICIO         PIC 9(14).
001660         10  TV-FIM            PIC 9(14).
001670         10  TV-ORIGEM         PIC X(30).
001680         10  TV-DESTINO        PIC X(30).
001690         10  TV-AERON          PIC X(08).
001700         10  TV-SIT            PIC X(10).
001710         10  TV-POS            PIC X(08).
001720
001730 01  TAB-OCUP.
001740     05  TO-ITEM OCCURS 2000 TIMES.
001750         10  TO-POSICAO        PIC X(08).
001760         10  TO-INICIO         PIC 9(14).
001770         10  TO-FIM            PIC 9(14).
001780
001790 PROCEDURE DIVISION.
001800
001810*    ABRE OS TRES CADASTROS-MESTRE E O MESTRE DE VOOS, MAIS O        *
001820*    PARAMETRO PARMVOO (CHAVE DO VOO A REALOCAR, INFORMADA PELO      *
001830*    OPERADOR QUANDO UMA OCORRENCIA OBRIGA A MUDAR UM VOO JA         *
001840*    ALOCADO DE POSICAO). SEM CHAVE INFORMADA O JOB E ABORTADO.      *
001850 0100-ABERTURA.
001860     OPEN INPUT  AERONAVE POSICOES OCORRENC VOOS PARMVOO
001870     OPEN OUTPUT VOOSAIDA HISTALOC
001880     IF FS-AERONAVE NOT = '00' OR FS-POSICOE NOT = '00'
001890                        OR FS-VOOS NOT = '00'
001900        DISPLAY 'REALOVOO - CADASTRO-MESTRE AUSENTE - ABORTADO'
001910        GO TO 0999-ENCERRA.
001920     READ PARMVOO INTO WS-CHAVE-PEDIDA
001930         AT END
001940         DISPLAY 'REALOVOO - CHAVE DE VOO NAO INFORMADA'
001950         GO TO 0999-ENCERRA.
001960
001970*    CARREGA O MESTRE DE POSICOES EM TAB-POS. A AREA (TP-AREA)    *
001980*    E CALCULADA AQUI UMA SO VEZ - USADA EM 0940-AVALIA-POSICAO   *
001990*    QUANDO O VOO PRECISA SER REALOCADO.                          *
002000 0200-CARGA-POSICOES.
002010     READ POSICOES NEXT
002020         AT END GO TO 0299-FIM.
002030     ADD 1 TO WS-QTDE-POS
002040     MOVE POS-CHAVE       TO TP-CHAVE (WS-QTDE-POS)
002050     MOVE POS-NOME        TO TP-NOME  (WS-QTDE-POS)
002060     MOVE POS-COMPRIMENTO TO TP-COMPR (WS-QTDE-POS)
002070     MOVE POS-LARGURA     TO TP-LARG  (WS-QTDE-POS)
002080     COMPUTE TP-AREA (WS-QTDE-POS) =
002090         POS-COMPRIMENTO * POS-LARGURA
002100     MOVE POS-DISTANCIA   TO TP-DIST  (WS-QTDE-POS)
002110     MOVE POS-DISPONIVEL  TO TP-DISP  (WS-QTDE-POS)
002120*    RF-0344/2009: CARGAPOS JA REJEITA COMPRIMENTO/LARGURA         *
002130*    ZERADOS NA ENTRADA, MAS UMA POSICAO PODE TER SIDO CRIADA     *
002140*    ANTES DESSA VALIDACAO EXISTIR. POS-DIMENSAO-N TESTA AS       *
002150*    DUAS MEDIDAS DE UMA SO VEZ (UM COMPARE SO) - SE AMBAS        *
002160*    VIEREM ZERADAS A POSICAO JA NASCE BLOQUEADA P/ALOCACAO.      *
002170     IF POS-DIMENSAO-N = ZERO
002180        DISPLAY 'REALOVOO - POSICAO SEM DIMENSAO - BLOQUEADA: '
002190                POS-CHAVE
002200        MOVE 'S'             TO TP-BLOQ  (WS-QTDE-POS)
002210     ELSE
002220        MOVE 'N'             TO TP-BLOQ  (WS-QTDE-POS).
002230     GO TO 0200-CARGA-POSICOES.
002240*    FIM DO MESTRE DE POSICOES - SEGUE PARA A CARGA DE AERONAVES.    *
002250 0299-FIM. EXIT.
002260
002270*    CARREGA O MESTRE DE AERONAVES EM TAB-AER. AERONAVE SEM       *
002280*    COMPRIMENTO/ENVERGADURA CADASTRADOS NAO TEM COMO SER         *
002290*    COMPARADA COM POSICAO ALGUMA - E IGNORADA NESTA CARGA.       *
002300 0300-CARGA-AERONAVES.
002310     READ AERONAVE NEXT
002320         AT END GO TO 0399-FIM.
002330     IF AER-DIMENSAO-N = ZERO
002340        DISPLAY 'REALOVOO - AERONAVE SEM DIMENSAO - IGNORADA: '
002350                AER-CHAVE
002360        GO TO 0300-CARGA-AERONAVES.
002370     ADD 1 TO WS-QTDE-AER
002380     MOVE AER-CHAVE       TO TR-CHAVE  (WS-QTDE-AER)
002390     MOVE AER-MATRICULA   TO TR-MATRIC (WS-QTDE-AER)
002400     MOVE AER-COMPRIMENTO TO TR-COMPR  (WS-QTDE-AER)
002410     MOVE AER-ENVERGADURA TO TR-ENVERG (WS-QTDE-AER)
002420     MOVE AER-TIPO        TO TR-TIPO   (WS-QTDE-AER)
002430     MOVE AER-DESCRICAO   TO TR-DESCR  (WS-QTDE-AER)
002440     GO TO 0300-CARGA-AERONAVES.
002450*    FIM DO MESTRE DE AERONAVES - SEGUE PARA A CARGA DE OCORRENCIAS. *
002460 0399-FIM. EXIT.
002470
002480*    MARCA COMO BLOQUEADA (TP-BLOQ) TODA POSICAO COM OCORRENCIA      *
002490*    ABERTA OU EM CURSO - E A PRESENCA DE UMA DESSAS OCORRENCIAS     *
002500*    NA POSICAO ATUAL DO VOO PEDIDO QUE JUSTIFICA A REALOCACAO.      *
002510 0400-CARGA-OCORRENCIAS.
002520     READ OCORRENC NEXT
002530         AT END GO TO 0499-FIM.
002540     IF OCR-SIT-ABERTA OR OCR-SIT-EM-CURSO
002550        PERFORM 0410-MARCA-BLOQUEIO.
002560     GO TO 0400-CARGA-OCORRENCIAS.
002570*    TERMINADA A CARGA DE OCORRENCIAS, MONTA A LISTA DE POSICOES     *
002580*    ATIVAS ORDENADA POR DISTANCIA ANTES DE CARREGAR OS VOOS.        *
002590 0499-FIM.
002600     GO TO 0500-ORDENA-ATIVAS.
002610
002620*    VARRE TODA A TAB-POS PROCURANDO A POSICAO DA OCORRENCIA.        *
002630 0410-MARCA-BLOQUEIO.
002640     PERFORM 0420-LOCALIZA-POS VARYING WS-I FROM 1 BY 1
002650             UNTIL WS-I > WS-QTDE-POS.
002660
002670*    TESTA UM ITEM DA TABELA POR VEZ E MARCA TP-BLOQ COM 'S'.        *
002680 0420-LOCALIZA-POS.
002690     IF TP-CHAVE (WS-I) = OCR-POSICAO
002700        MOVE 'S' TO TP-BLOQ (WS-I).
002710
002720*    MESMA TECNICA DE ORDENACAO POR INSERCAO DO ALOCVOO - SO         *
002730*    ENTRAM NA LISTA POSICOES DISPONIVEIS E NAO BLOQUEADAS.          *
002740 0500-ORDENA-ATIVAS.
002750     PERFORM 0510-INCLUI-ATIVA VARYING WS-I FROM 1 BY 1
002760             UNTIL WS-I > WS-QTDE-POS.
002770     GO TO 0600-CARGA-VOOS.
002780
002790*    INCLUI O ITEM NA LISTA DE ATIVAS SE DISPONIVEL E NAO BLOQUEADO. *
002800 0510-INCLUI-ATIVA.
002810     IF TP-DISP (WS-I) = 'Y' AND TP-BLOQ (WS-I) = 'N'
002820        ADD 1 TO WS-QTDE-ATIVA
002830        MOVE WS-I TO TA-ITEM (WS-QTDE-ATIVA)
002840        PERFORM 0520-REPOSICIONA.
002850
002860*    REPOSICIONA O ITEM RECEM-INCLUIDO ATE O LUGAR CERTO NA          *
002870*    ORDENACAO POR DISTANCIA.                                        *
002880 0520-REPOSICIONA.
002890     MOVE WS-QTDE-ATIVA TO WS-J
002900     PERFORM 0530-TROCA-SE-PRECISA
002910             UNTIL WS-J < 2.
002920
002930*    TROCA DE LUGAR ENQUANTO O VIZINHO ANTERIOR TIVER DISTANCIA      *
002940*    MAIOR - PARA QUANDO NAO HOUVER MAIS TROCA OU CHEGAR AO INICIO.  *
002950 0530-TROCA-SE-PRECISA.
002960     MOVE TA-ITEM (WS-J)     TO WS-K
002970     IF TP-DIST (TA-ITEM (WS-J)) < TP-DIST (TA-ITEM (WS-J - 1))
002980        MOVE TA-ITEM (WS-J - 1) TO TA-ITEM (WS-J)
002990        MOVE WS-K               TO TA-ITEM (WS-J - 1)
003000        SUBTRACT 1 FROM WS-J
003010     ELSE
003020        MOVE 1 TO WS-J.
003030
003040 0600-CARGA-VOOS SECTION.
003050 0610-LE-VOOS.
003060*    CARREGA TODOS OS VOOS, INDEPENDENTE DA SITUACAO, E MONTA A
003070*    TABELA DE OCUPACOES ATUAIS (SITUACAO ALLOUE) PARA O TESTE
003080*    DE CHOQUE DE HORARIO DA REALOCACAO.
003090     READ VOOS NEXT
003100         AT END GO TO 0619-FIM.
003110     ADD 1 TO WS-QTDE-VOO
003120     MOVE VOO-CHAVE       TO TV-CHAVE  (WS-QTDE-VOO)
003130     MOVE VOO-NUM-CHEGADA TO TV-NUMCHE (WS-QTDE-VOO)
003140     MOVE VOO-NUM-PARTIDA TO TV-NUMPAR (WS-QTDE-VOO)
003150     MOVE VOO-INICIO-OCUP TO TV-INICIO (WS-QTDE-VOO)
003160     MOVE VOO-FIM-OCUP    TO TV-FIM    (WS-QTDE-VOO)
003170     MOVE VOO-ORIGEM      TO TV-ORIGEM (WS-QTDE-VOO)
003180     MOVE VOO-DESTINO     TO TV-DESTINO(WS-QTDE-VOO)
003190     MOVE VOO-AERONAVE    TO TV-AERON  (WS-QTDE-VOO)
003200     MOVE VOO-SITUACAO    TO TV-SIT    (WS-QTDE-VOO)
003210     MOVE VOO-POSICAO     TO TV-POS    (WS-QTDE-VOO)
003220     IF VOO-SIT-ALOCADO
003230        ADD 1 TO WS-QTDE-OCUP
003240        MOVE VOO-POSICAO     TO TO-POSICAO (WS-QTDE-OCUP)
003250        MOVE VOO-INICIO-OCUP TO TO-INICIO  (WS-QTDE-OCUP)
003260        MOVE VOO-FIM-OCUP    TO TO-FIM     (WS-QTDE-OCUP).
003270     GO TO 0610-LE-VOOS.
003280*    FIM DO MESTRE DE VOOS - SEGUE PARA A LOCALIZACAO DO VOO PEDIDO. *
003290 0619-FIM. EXIT.
003300
003310*    BUSCA O VOO CUJA CHAVE FOI INFORMADA EM PARMVOO (WS-CHAVE-PEDIDA).*
003320*    NAO ENCONTRAR O VOO ABORTA O JOB SEM ALTERAR NADA.              *
003330 0700-LOCALIZA-VOO-PEDIDO.
003340     MOVE ZERO TO WS-POS-VOO
003350     PERFORM 0710-COMPARA-CHAVE VARYING WS-I FROM 1 BY 1
003360             UNTIL WS-I > WS-QTDE-VOO.
003370     IF WS-POS-VOO = ZERO
003380        DISPLAY 'REALOVOO - VOO ' WS-CHAVE-PEDIDA
003390                 ' NAO ENCONTRADO'
003400        GO TO 0999-ENCERRA.
003410     GO TO 0800-VALIDA-PRECONDICOES.
003420
003430*    BUSCA LINEAR NA TAB-VOO PELA CHAVE PEDIDA.                      *
003440 0710-COMPARA-CHAVE.
003450     IF TV-CHAVE (WS-I) = WS-CHAVE-PEDIDA AND WS-POS-VOO = ZERO
003460        MOVE WS-I TO WS-POS-VOO.
003470
003480*    SO E REALOCADO VOO QUE (1) ESTA ALOCADO (TV-SIT = 'ALLOUE'),    *
003490*    (2) TEM POSICAO GRAVADA E (3) ESSA POSICAO TEM, AGORA, UMA      *
003500*    OCORRENCIA ABERTA BLOQUEANDO-A - SEM AS TRES CONDICOES O        *
003510*    PEDIDO DE REALOCACAO E CANCELADO SEM ALTERAR O MESTRE.          *
003520 0800-VALIDA-PRECONDICOES.
003530     IF TV-SIT (WS-POS-VOO) NOT = 'ALLOUE'
003540        DISPLAY 'REALOVOO - VOO ' WS-CHAVE-PEDIDA
003550                 ' NAO ESTA ALOCADO'
003560        GO TO 0999-ENCERRA.
003570     IF TV-POS (WS-POS-VOO) = SPACES
003580        DISPLAY 'REALOVOO - VOO ' WS-CHAVE-PEDIDA
003590                 ' NAO TEM POSICAO ALOCADA'
003600        GO TO 0999-ENCERRA.
003610     MOVE ZERO TO WS-J
003620     PERFORM 0810-TESTA-OCORRENCIA VARYING WS-I FROM 1 BY 1
003630             UNTIL WS-I > WS-QTDE-POS.
003640     IF WS-J = ZERO
003650        DISPLAY 'REALOVOO - POSICAO SEM OCORRENCIA ABERTA - '
003660                 'REALOCACAO CANCELADA'
003670        GO TO 0999-ENCERRA.
003680     GO TO 0900-LIBERA-E-REALOCA.
003690
003700*    CONFIRMA QUE A POSICAO ATUAL DO VOO (TV-POS) ESTA MESMO         *
003710*    BLOQUEADA NESTA CARGA - WS-J SO FICA NAO-ZERO NESSE CASO.       *
003720 0810-TESTA-OCORRENCIA.
003730     IF TP-CHAVE (WS-I) = TV-POS (WS-POS-VOO) AND
003740        TP-BLOQ (WS-I) = 'S'
003750        MOVE 1 TO WS-J.
003760
003770*    LIBERA O VOO DA POSICAO ANTIGA (SITUACAO PASSA A 'ATTENTE' E A  *
003780*    POSICAO E LIMPA), RETIRA A OCUPACAO ANTIGA DA TAB-OCUP E TENTA  *
003790*    ACHAR UMA NOVA POSICAO COMPATIVEL E LIVRE - MESMA LOGICA DE     *
003800*    ENCAIXE EXATO / MENOR AREA USADA NO ALOCVOO ORIGINAL.           *
003810 0900-LIBERA-E-REALOCA.
003820     MOVE WS-POS-VOO TO WS-I
003830     MOVE TV-POS (WS-I) TO WS-POS-ANTIGA-CH
003840     PERFORM 0910-NOME-POS-ANTIGA VARYING WS-J FROM 1 BY 1
003850             UNTIL WS-J > WS-QTDE-POS.
003860     MOVE 'ATTENTE'   TO TV-SIT (WS-I)
003870     MOVE SPACES      TO TV-POS (WS-I)
003880     PERFORM 0920-REMONTA-OCUPACOES.
003890
003900     MOVE TV-CHAVE  (WS-I) TO WV-CHAVE
003910     MOVE TV-AERON  (WS-I) TO WV-AERON
003920     MOVE TV-INICIO (WS-I) TO WV-INICIO
003930     MOVE TV-FIM    (WS-I) TO WV-FIM
003940     MOVE ZERO TO WS-POS-AER
003950     PERFORM 0930-LOCALIZA-AERONAVE VARYING WS-J FROM 1 BY 1
003960             UNTIL WS-J > WS-QTDE-AER.
003970
003980     SET WS-ACHOU-NAO TO TRUE
003990     IF WS-POS-AER NOT = ZERO
004000        MOVE TR-COMPR  (WS-POS-AER) TO WV-COMPR
004010        MOVE TR-ENVERG (WS-POS-AER) TO WV-LARG
004020        MOVE ZERO TO WS-MELHOR
004030        PERFORM 0940-AVALIA-POSICAO VARYING WS-J FROM 1 BY 1
004040                UNTIL WS-J > WS-QTDE-ATIVA OR WS-ACHOU-SIM
004050        IF WS-MELHOR NOT = ZERO
004060           SET WS-ACHOU-SIM TO TRUE.
004070
004080     IF WS-ACHOU-SIM
004090        MOVE 'ALLOUE'               TO TV-SIT (WS-I)
004100        MOVE TP-CHAVE (WS-MELHOR)   TO TV-POS (WS-I)
004110        ADD 1 TO WS-QTDE-OCUP
004120        MOVE TP-CHAVE (WS-MELHOR) TO TO-POSICAO (WS-QTDE-OCUP)
004130        MOVE WV-INICIO            TO TO-INICIO  (WS-QTDE-OCUP)
004140        MOVE WV-FIM               TO TO-FIM     (WS-QTDE-OCUP)
004150        PERFORM 0980-GRAVA-HISTORICO
004160        DISPLAY 'REALOVOO - VOO ' WS-CHAVE-PEDIDA
004170                 ' REALOCADO DE ' WS-POS-ANTIGA
004180                 ' PARA ' TP-NOME (WS-MELHOR)
004190     ELSE
004200        DISPLAY 'REALOVOO - VOO ' WS-CHAVE-PEDIDA
004210                 ' SEM POSICAO ALTERNATIVA - PERMANECE ATTENTE'.
004220     GO TO 0990-GRAVA-SAIDA.
004230
004240*    GUARDA O NOME DA POSICAO ANTIGA SO PARA A MENSAGEM DE           *
004250*    CONFIRMACAO DO OPERADOR - NAO AFETA O PROCESSAMENTO.            *
004260 0910-NOME-POS-ANTIGA.
004270     IF TP-CHAVE (WS-J) = WS-POS-ANTIGA-CH
004280        MOVE TP-NOME (WS-J) TO WS-POS-ANTIGA.
004290
004300 0920-REMONTA-OCUPACOES.
004310*    A OCUPACAO DO PROPRIO VOO, NA POSICAO ANTIGA, NAO PODE SER
004320*    TESTADA CONTRA ELA MESMA - E DESCARTADA DA TABELA.
004330     MOVE ZERO TO WS-K
004340     PERFORM 0925-COPIA-OCUPACAO VARYING WS-J FROM 1 BY 1
004350             UNTIL WS-J > WS-QTDE-OCUP.
004360     MOVE WS-K TO WS-QTDE-OCUP.
004370
004380 0925-COPIA-OCUPACAO.
004390     IF NOT (TO-POSICAO (WS-J) = WS-POS-ANTIGA-CH AND
004400             TO-INICIO (WS-J) = WV-INICIO)
004410        ADD 1 TO WS-K
004420        MOVE TO-POSICAO (WS-J) TO TO-POSICAO (WS-K)
004430        MOVE TO-INICIO  (WS-J) TO TO-INICIO  (WS-K)
004440        MOVE TO-FIM     (WS-J) TO TO-FIM     (WS-K).
004450
004460*    BUSCA LINEAR PELA AERONAVE DO VOO NA TAB-AER.                   *
004470 0930-LOCALIZA-AERONAVE.
004480     IF TR-CHAVE (WS-J) = WV-AERON AND WS-POS-AER = ZERO
004490        MOVE WS-J TO WS-POS-AER.
004500
004510*    MESMA REGRA DE ENCAIXE EXATO / MENOR AREA DE 0820-AVALIA-POSICAO*
004520*    DO ALOCVOO, REPETIDA AQUI PORQUE REALOVOO NAO PROCESSA O        *
004530*    LOTE INTEIRO - SO O VOO AVULSO PEDIDO PELO OPERADOR.            *
004540 0940-AVALIA-POSICAO.
004550     MOVE TA-ITEM (WS-J) TO WS-K
004560     IF WV-COMPR > TP-COMPR (WS-K) OR WV-LARG > TP-LARG (WS-K)
004570        NEXT SENTENCE
004580     ELSE
004590        PERFORM 0950-TESTA-CHOQUE
004600        IF WS-CHOQUE = ZERO
004610           IF TP-COMPR (WS-K) = WV-COMPR
004620                             AND TP-LARG (WS-K) = WV-LARG
004630              MOVE WS-K TO WS-MELHOR
004640              SET WS-ACHOU-SIM TO TRUE
004650           ELSE
004660              IF WS-MELHOR = ZERO
004670                 MOVE WS-K TO WS-MELHOR
004680              ELSE
004690                 IF TP-AREA (WS-K) < TP-AREA (WS-MELHOR)
004700                    MOVE WS-K TO WS-MELHOR.
004710
004720 0950-TESTA-CHOQUE.
004730*    USA WS-POS-VOO COMO SUBSCRITO AUXILIAR - O INDICE DO VOO
004740*    PEDIDO JA FOI TRANSFERIDO PARA WS-I NO PARAGRAFO 0900 E
004750*    NAO E MAIS NECESSARIO EM WS-POS-VOO NESTE PONTO.
004760     MOVE ZERO TO WS-CHOQUE
004770     PERFORM 0960-COMPARA-OCUPACAO VARYING WS-POS-VOO FROM 1
004780             BY 1 UNTIL WS-POS-VOO > WS-QTDE-OCUP
004790                        OR WS-CHOQUE NOT = 0.
004800
004810 0960-COMPARA-OCUPACAO.
004820     IF TO-POSICAO (WS-POS-VOO) = TP-CHAVE (WS-K)
004830        IF NOT (TO-FIM (WS-POS-VOO) <= WV-INICIO
004840                        OR TO-INICIO (WS-POS-VOO) >= WV-FIM)
004850           MOVE 1 TO WS-CHOQUE.
004860
004870*    GRAVA UMA LINHA NO HISTALOC PARA A REALOCACAO BEM SUCEDIDA -    *
004880*    MESMO ARQUIVO DE HISTORICO USADO PELO ALOCVOO.                  *
004890 0980-GRAVA-HISTORICO.
004900     MOVE SPACES TO REG-HISTALO
004910     MOVE TV-NUMCHE  (WS-I) TO HAL-NUM-CHEGADA
004920     MOVE TV-NUMPAR  (WS-I) TO HAL-NUM-PARTIDA
004930     MOVE TV-INICIO  (WS-I) TO HAL-INICIO-OCUP
004940     MOVE TV-FIM     (WS-I) TO HAL-FIM-OCUP
004950     MOVE TV-ORIGEM  (WS-I) TO HAL-ORIGEM
004960     MOVE TV-DESTINO (WS-I) TO HAL-DESTINO
004970     MOVE TP-NOME   (WS-MELHOR)  TO HAL-NOME-POSICAO
004980     MOVE TR-MATRIC (WS-POS-AER) TO HAL-MATRICULA
004990     MOVE TR-TIPO   (WS-POS-AER) TO HAL-TIPO-AERONAVE
005000     MOVE TR-DESCR  (WS-POS-AER) TO HAL-DESCR-AERONAVE
005010     WRITE REG-HISTALO.
005020
005030*    REGRAVA TODO O MESTRE DE VOOS COM A SITUACAO/POSICAO DO VOO     *
005040*    PEDIDO JA ATUALIZADA.                                           *
005050 0990-GRAVA-SAIDA.
005060     PERFORM 0995-ESCREVE-VOO VARYING WS-I FROM 1 BY 1
005070             UNTIL WS-I > WS-QTDE-VOO.
005080     GO TO 0999-ENCERRA.
005090
005100*    UM REGISTRO DE SAIDA POR ITEM DA TAB-VOO.                       *
005110 0995-ESCREVE-VOO.
005120     MOVE SPACES TO REG-VOO
005130     MOVE TV-CHAVE  (WS-I) TO VOO-CHAVE
005140     MOVE TV-NUMCHE (WS-I) TO VOO-NUM-CHEGADA
005150     MOVE TV-NUMPAR (WS-I) TO VOO-NUM-PARTIDA
005160     MOVE TV-INICIO (WS-I) TO VOO-INICIO-OCUP
005170     MOVE TV-FIM    (WS-I) TO VOO-FIM-OCUP
005180     MOVE TV-ORIGEM (WS-I) TO VOO-ORIGEM
005190     MOVE TV-DESTINO(WS-I) TO VOO-DESTINO
005200     MOVE TV-AERON  (WS-I) TO VOO-AERONAVE
005210     MOVE TV-SIT    (WS-I) TO VOO-SITUACAO
005220     MOVE TV-POS    (WS-I) TO VOO-POSICAO
005230     WRITE REG-VOOSAID FROM REG-VOO.
005240
005250*    FECHA TUDO E ENCERRA O JOB.                                     *
005260 0999-ENCERRA.
005270     CLOSE AERONAVE POSICOES OCORRENC VOOS VOOSAIDA
005280           HISTALOC PARMVOO
005290     STOP RUN.
005300