000010*                                                               *
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    LIBERVOO-COB.
000040 AUTHOR.        FABIO.
000050 INSTALLATION.  EMPRESA S/A - CPD - PATIO OPERACOES.
000060 DATE-WRITTEN.  02/09/1991.
000070 DATE-COMPILED.
000080 SECURITY.      USO INTERNO - DEPARTAMENTO DE OPERACOES.
000090******************************************************************
000100*    SISTEMA SMARTPARK - VARREDURA DE LIBERACAO DE VOOS         *
000110*    PROGRAMA .....: LIBERVOO-COB                               *
000120*    FINALIDADE ....: PERCORRER O CADASTRO DE VOOS E ENCERRAR    *
000130*                     (SITUACAO TERMINE) TODO VOO ALOCADO CUJA   *
000140*                     OCUPACAO JA TENHA TERMINADO NA DATA/HORA   *
000150*                     DE EXECUCAO INFORMADA NO PARAMETRO.        *
000160*    ANALISTA ......: FABIO                                      *
000170*    PROGRAMADOR ...: FABIO                                      *
000180*    VRS      DATA           PROGR.   DESCRICAO                  *
000190*    1.0      02/09/1991     FABIO    IMPLANTACAO - 1A VERSAO    *
000200*    1.1      19/02/1999     JK       AJUSTE Y2K - DATAS DE       *
000210*                                     OCUPACAO PASSARAM A 14 POS *
000220*    1.2      07/05/2003     LUCIA    RF-0231 - RELATORIO PASSOU  *
000230*                                     A LISTAR UM VOO POR LINHA   *
000240*                                     E TOTAL GERAL DE LIBERADOS  *
000250*    1.3      30/10/2006     RENATO   RF-0318 - PARAMETRO DE      *
000260*                                     DATA/HORA DE EXECUCAO       *
000270*                                     SUBSTITUIU O RELOGIO DO     *
000280*                                     SISTEMA (REEXECUCAO EM LOTE)*
000290******************************************************************
000300
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM.
000350
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT VOOS      ASSIGN TO DISK
000390                       FILE STATUS IS FS-VOOS.
000400     SELECT VOOSAIDA  ASSIGN TO DISK
000410                       FILE STATUS IS FS-VOOSAID.
000420     SELECT PARMEXEC  ASSIGN TO DISK
000430                       FILE STATUS IS FS-PARMEXE.
000440     SELECT RELATORI  ASSIGN TO PRINTER.
000450
000460 DATA DIVISION.
000470 FILE SECTION.
000480 FD  VOOS
000490     LABEL RECORD STANDARD
000500     VALUE OF FILE-ID 'VOOS.DAT'
000510     RECORD CONTAINS 143 CHARACTERS.
000520     COPY VOO.
000530
000540 FD  VOOSAIDA
000550     LABEL RECORD STANDARD
000560     VALUE OF FILE-ID 'VOOSAIDA.DAT'
000570     RECORD CONTAINS 143 CHARACTERS.
000580 01  REG-VOOSAID             PIC X(143).
000590
000600 FD  PARMEXEC
000610     LABEL RECORD STANDARD
000620     VALUE OF FILE-ID 'PARMEXEC.DAT'
000630     RECORD CONTAINS 14 CHARACTERS.
000640 01  REG-PARMEXEC             PIC 9(14).
000650
000660 FD  RELATORI
000670     LABEL RECORD OMITTED.
000680 01  REG-RELATORI             PIC X(132).
000690
000700 WORKING-STORAGE SECTION.
000710*----------- STATUS DE ARQUIVO ----------------------------------*
000720 77  FS-VOOS                  PIC XX             VALUE SPACES.
000730 77  FS-VOOSAID               PIC XX             VALUE SPACES.
000740 77  FS-PARMEXE               PIC XX             VALUE SPACES.
000750
000760*----------- CONTADORES (COMP) -----------------------------------*
000770 77  WS-QTDE-VOO              PIC 9(04) COMP     VALUE ZERO.
000780 77  WS-CONT-LIBER            PIC 9(04) COMP     VALUE ZERO.
000790 77  WS-CONTLIN               PIC 9(02) COMP     VALUE ZERO.
000800 77  WS-CONTPAG               PIC 9(02) COMP     VALUE ZERO.
000810
000820*----------- DATA/HORA DE EXECUCAO (PARAMETRO DE LOTE) -----------*
000830 01  WS-DATA-HORA-ATUAL       PIC 9(14) VALUE ZERO.
000840 01  WS-DATA-HORA-R REDEFINES WS-DATA-HORA-ATUAL.
000850     05  WS-DHA-DATA          PIC 9(08).
000860     05  WS-DHA-HORA          PIC 9(06).
000870
000880*----------- LINHAS DO RELATORIO (132 COLUNAS) -----------------------*
000890 01  CAB-TITULO.
000900     05  FILLER               PIC X(20) VALUE 'SISTEMA SMARTPARK'.
000910     05  FILLER               PIC X(40) VALUE
000920         'LIBERACAO DE VOOS ENCERRADOS'.
000930     05  FILLER               PIC X(10) VALUE 'EXECUTADO '.
000940     05  CAB-DATAHORA         PIC 9(14).
000950     05  FILLER               PIC X(48) VALUE SPACES.
000960
000970 01  CAB-COLUNAS.
000980     05  FILLER               PIC X(12) VALUE 'VOO CHEGADA'.
000990     05  FILLER               PIC X(12) VALUE 'VOO PARTIDA'.
001000     05  FILLER               PIC X(10) VALUE 'POSICAO'.
001010     05  FILLER               PIC X(20) VALUE 'FIM DA OCUPACAO'.
001020     05  FILLER               PIC X(78) VALUE SPACES.
001030
001040 01  DET-LINHA.
001050     05  DET-NUMCHE           PIC X(10).
001060     05  FILLER               PIC X(02) VALUE SPACES.
001070     05  DET-NUMPAR           PIC X(10).
001080     05  FILLER               PIC X(02) VALUE SPACES.
001090     05  DET-POS              PIC X(08).
001100     05  FILLER               PIC X(04) VALUE SPACES.
001110     05  DET-FIMOCUP          PIC 9(14).
001120     05  FILLER               PIC X(82) VALUE SPACES.
001130
001140 01  TRL-LINHA1.
001150     05  FILLER               PIC X(24) VALUE
001160         'TOTAL DE VOOS LIBERADOS '.
001170     05  TRL-LIBER            PIC ZZZ.ZZ9.
001180     05  FILLER               PIC X(101) VALUE SPACES.
001190
001200*----------- AREA DE TRABALHO PARA O VOO CORRENTE ------------------*
001210 01  WS-VOO-ATUAL.
001220     05  WV-CHAVE              PIC X(08).
001230     05  WV-NUMCHE             PIC X(10).
001240     05  WV-NUMPAR             PIC X(10).
001250     05  WV-INICIO             PIC 9(14).
001260     05  WV-FIM                PIC 9(14).
001270     05  WV-ORIGEM             PIC X(30).
001280     05  WV-DESTINO            PIC X(30).
001290     05  WV-AERON              PIC X(08).
001300     05  WV-SIT                PIC X(10).
001310     05  WV-POS                PIC X(08).
001320     05  FILLER                PIC X(05).
001330
001340 PROCEDURE DIVISION.
001350
001360*    ABRE O MESTRE DE VOOS (ENTRADA/SAIDA POR REESCRITA COMPLETA,    *
001370*    MESMA TECNICA DOS DEMAIS PROGRAMAS DO LOTE) E LE O PARAMETRO    *
001380*    DE DATA/HORA DA EXECUCAO - OPCIONAL, IGUAL AO ALOCVOO (CR-0447).*
001390 0100-ABERTURA.
001400     OPEN INPUT  VOOS PARMEXEC
001410     OPEN OUTPUT VOOSAIDA RELATORI
001420     IF FS-VOOS NOT = '00'
001430        DISPLAY 'LIBERVOO - CADASTRO DE VOOS AUSENTE - ABORTADO'
001440        GO TO 0999-ENCERRA.
001450     READ PARMEXEC INTO WS-DATA-HORA-ATUAL
001460         AT END MOVE ZERO TO WS-DATA-HORA-ATUAL.
001470     MOVE WS-DATA-HORA-ATUAL TO CAB-DATAHORA
001480     WRITE REG-RELATORI FROM CAB-TITULO AFTER PAGE
001490     WRITE REG-RELATORI FROM CAB-COLUNAS AFTER 2.
001500     MOVE 4 TO WS-CONTLIN
001510     MOVE 1 TO WS-CONTPAG.
001520
001530*    LEITURA SEQUENCIAL DE TODO O MESTRE DE VOOS. CADA VOO ALOCADO   *
001540*    CUJA JANELA DE OCUPACAO JA TENHA TERMINADO (FIM-OCUP NOT >      *
001550*    DATA/HORA DA EXECUCAO) TEM A SITUACAO FORCADA PARA 'TERMINE',   *
001560*    LIBERANDO A POSICAO PARA NOVA ALOCACAO NO PROXIMO ALOCVOO.      *
001570 0200-PROCESSA-VOOS.
001580     READ VOOS NEXT
001590         AT END GO TO 0299-FIM.
001600     ADD 1 TO WS-QTDE-VOO
001610     MOVE VOO-CHAVE       TO WV-CHAVE
001620     MOVE VOO-NUM-CHEGADA TO WV-NUMCHE
001630     MOVE VOO-NUM-PARTIDA TO WV-NUMPAR
001640     MOVE VOO-INICIO-OCUP TO WV-INICIO
001650     MOVE VOO-FIM-OCUP    TO WV-FIM
001660     MOVE VOO-ORIGEM      TO WV-ORIGEM
001670     MOVE VOO-DESTINO     TO WV-DESTINO
001680     MOVE VOO-AERONAVE    TO WV-AERON
001690     MOVE VOO-SITUACAO    TO WV-SIT
001700     MOVE VOO-POSICAO     TO WV-POS
001710     IF VOO-SIT-ALOCADO AND VOO-FIM-OCUP NOT > WS-DATA-HORA-ATUAL
001720        MOVE 'TERMINE'    TO WV-SIT
001730        ADD 1 TO WS-CONT-LIBER
001740        PERFORM 0210-IMPRIME-DETALHE.
001750     PERFORM 0220-ESCREVE-VOO.
001760     GO TO 0200-PROCESSA-VOOS.
001770*    FIM DO MESTRE DE VOOS - SEGUE PARA O RODAPE DO RELATORIO.       *
001780 0299-FIM.
001790     GO TO 0900-TOTAIS.
001800
001810*    LINHA DE DETALHE SO SAI PARA VOO EFETIVAMENTE LIBERADO NESTA    *
001820*    EXECUCAO - VOO QUE CONTINUA ALOCADO OU QUE JA ESTAVA EM ESPERA  *
001830*    NAO APARECE NO RELATORIO.                                       *
001840 0210-IMPRIME-DETALHE.
001850     IF WS-CONTLIN > 56
001860        WRITE REG-RELATORI FROM CAB-TITULO AFTER PAGE
001870        WRITE REG-RELATORI FROM CAB-COLUNAS AFTER 2
001880        ADD 1 TO WS-CONTPAG
001890        MOVE 4 TO WS-CONTLIN.
001900     MOVE WV-NUMCHE  TO DET-NUMCHE
001910     MOVE WV-NUMPAR  TO DET-NUMPAR
001920     MOVE WV-POS     TO DET-POS
001930     MOVE WV-FIM     TO DET-FIMOCUP
001940     WRITE REG-RELATORI FROM DET-LINHA AFTER 1
001950     ADD 1 TO WS-CONTLIN.
001960
001970*    REGRAVA O REGISTRO DE VOO NO NOVO MESTRE, COM A SITUACAO JA     *
001980*    ATUALIZADA SE FOR O CASO - TODOS OS DEMAIS CAMPOS SAO           *
001990*    DEVOLVIDOS SEM ALTERACAO.                                       *
002000 0220-ESCREVE-VOO.
002010     MOVE SPACES     TO REG-VOO
002020     MOVE WV-CHAVE   TO VOO-CHAVE
002030     MOVE WV-NUMCHE  TO VOO-NUM-CHEGADA
002040     MOVE WV-NUMPAR  TO VOO-NUM-PARTIDA
002050     MOVE WV-INICIO  TO VOO-INICIO-OCUP
002060     MOVE WV-FIM     TO VOO-FIM-OCUP
002070     MOVE WV-ORIGEM  TO VOO-ORIGEM
002080     MOVE WV-DESTINO TO VOO-DESTINO
002090     MOVE WV-AERON   TO VOO-AERONAVE
002100     MOVE WV-SIT     TO VOO-SITUACAO
002110     MOVE WV-POS     TO VOO-POSICAO
002120     WRITE REG-VOOSAID FROM REG-VOO.
002130
002140*    IMPRIME O TOTAL DE VOOS LIBERADOS NESTA EXECUCAO E SEGUE        *
002150*    PARA O ENCERRAMENTO.                                            *
002160 0900-TOTAIS.
002170     MOVE WS-CONT-LIBER TO TRL-LIBER
002180     WRITE REG-RELATORI FROM TRL-LINHA1 AFTER 2.
002190     GO TO 0999-ENCERRA.
002200
002210*    FECHA TUDO E ENCERRA O JOB.                                     *
002220 0999-ENCERRA.
002230     CLOSE VOOS VOOSAIDA PARMEXEC RELATORI
002240     STOP RUN.
002250