000010*                                                               *
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    SITPOS-COB.
000040 AUTHOR.        JORGE KOIKE.
000050 INSTALLATION.  EMPRESA S/A - CPD - PATIO OPERACOES.
000060 DATE-WRITTEN.  21/04/1994.
000070 DATE-COMPILED.
000080 SECURITY.      USO INTERNO - DEPARTAMENTO DE OPERACOES.
000090******************************************************************
000100*    SISTEMA SMARTPARK - SITUACAO ATUAL DAS POSICOES DE PATIO   *
000110*    PROGRAMA .....: SITPOS-COB                                *
000120*    FINALIDADE ....: DERIVAR E LISTAR A SITUACAO DE CADA        *
000130*                     POSICAO NA DATA/HORA DE EXECUCAO: FORA DE   *
000140*                     SERVICO, OCUPADA (COM O VOO OCUPANTE) OU    *
000150*                     LIVRE. NAO GRAVA NENHUM CADASTRO - SOMENTE  *
000160*                     CONSULTA.                                  *
000170*    ANALISTA ......: JORGE KOIKE                                 *
000180*    PROGRAMADOR ...: ENZO                                        *
000190*    VRS      DATA           PROGR.   DESCRICAO                   *
000200*    1.0      21/04/1994     ENZO     IMPLANTACAO - 1A VERSAO     *
000210*    1.1      19/02/1999     JK       AJUSTE Y2K - DATAS DE        *
000220*                                     OCUPACAO PASSARAM A 14 POS  *
000230*    1.2      07/05/2003     LUCIA    RF-0231 - PRIORIDADE FORA-   *
000240*                                     DE-SERVICO SOBRE OCUPADA    *
000250*                                     QUANDO HA OCORRENCIA ABERTA *
000260*    1.3      30/10/2006     RENATO   RF-0318 - ROTULOS DE         *
000270*                                     SITUACAO PADRONIZADOS COM   *
000280*                                     O SISTEMA DE ORIGEM DO       *
000290*                                     PATIO (LIBRE/OCCUPE/HORS)    *
000300******************************************************************
000310
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT POSICOES  ASSIGN TO DISK
000400                       FILE STATUS IS FS-POSICOE.
000410     SELECT OCORRENC  ASSIGN TO DISK
000420                       FILE STATUS IS FS-OCORREN.
000430     SELECT VOOS      ASSIGN TO DISK
000440                       FILE STATUS IS FS-VOOS.
000450     SELECT PARMEXEC  ASSIGN TO DISK
000460                       FILE STATUS IS FS-PARMEXE.
000470
000480 DATA DIVISION.
000490 FILE SECTION.
000500 FD  POSICOES
000510     LABEL RECORD STANDARD
000520     VALUE OF FILE-ID 'POSICOES.DAT'
000530     RECORD CONTAINS 35 CHARACTERS.
000540     COPY POSICAO.
000550
000560 FD  OCORRENC
000570     LABEL RECORD STANDARD
000580     VALUE OF FILE-ID 'OCORRENC.DAT'
000590     RECORD CONTAINS 136 CHARACTERS.
000600     COPY OCORREN.
000610
000620 FD  VOOS
000630     LABEL RECORD STANDARD
000640     VALUE OF FILE-ID 'VOOS.DAT'
000650     RECORD CONTAINS 143 CHARACTERS.
000660     COPY VOO.
000670
000680 FD  PARMEXEC
000690     LABEL RECORD STANDARD
000700     VALUE OF FILE-ID 'PARMEXEC.DAT'
000710     RECORD CONTAINS 14 CHARACTERS.
000720 01  REG-PARMEXEC             PIC 9(14).
000730
000740 WORKING-STORAGE SECTION.
000750*----------- STATUS DE ARQUIVO ----------------------------------*
000760 77  FS-POSICOE               PIC XX             VALUE SPACES.
000770 77  FS-OCORREN               PIC XX             VALUE SPACES.
000780 77  FS-VOOS                  PIC XX             VALUE SPACES.
000790 77  FS-PARMEXE               PIC XX             VALUE SPACES.
000800
000810*----------- CONTADORES E SUBSCRITOS (COMP) -----------------------*
000820 77  WS-QTDE-POS              PIC 9(04) COMP     VALUE ZERO.
000830 77  WS-QTDE-VOO              PIC 9(04) COMP     VALUE ZERO.
000840 77  WS-I                     PIC 9(04) COMP     VALUE ZERO.
000850 77  WS-J                     PIC 9(04) COMP     VALUE ZERO.
000860 77  WS-POS-OCUP              PIC 9(04) COMP     VALUE ZERO.
000870 77  WS-ALOC-ACHADO           PIC 9(04) COMP     VALUE ZERO.
000880
000890 77  WS-ACHOU-OCOR            PIC X(01)          VALUE 'N'.
000900     88  WS-ACHOU-OCOR-SIM        VALUE 'S'.
000910     88  WS-ACHOU-OCOR-NAO        VALUE 'N'.
000920
000930*----------- DATA/HORA DE EXECUCAO (PARAMETRO DE LOTE) -----------*
000940 01  WS-DATA-HORA-ATUAL       PIC 9(14) VALUE ZERO.
000950 01  WS-DATA-HORA-R REDEFINES WS-DATA-HORA-ATUAL.
000960     05  WS-DHA-DATA          PIC 9(08).
000970     05  WS-DHA-HORA          PIC 9(06).
000980
000990*----------- TABELA DE POSICOES ------------------------------------*
001000 01  TAB-POS.
001010     05  TP-ITEM OCCURS 300 TIMES.
001020         10  TP-CHAVE          PIC X(08).
001030         10  TP-NOME           PIC X(10).
001040         10  TP-DISP           PIC X(01).
001050         10  TP-OCOR           PIC X(01).
001060         10  TP-SITUACAO       PIC X(13).
001070
001080*----------- TABELA DE VOOS ALOCADOS (OCUPACAO ATUAL) --------------*
001090 01  TAB-VOO.
001100     05  TV-ITEM OCCURS 2000 TIMES.
001110         10  TV-NUMCHE         PIC X(10).
001120         10  TV-INICIO         PIC 9(14).
001130         10  TV-FIM            PIC 9(14).
001140         10  TV-POS            PIC X(08).
001150         10  TV-SIT            PIC X(10).
001160
001170*----------- LINHA DE CONSULTA (EMITIDA POR DISPLAY) ----------------*
001180 01  WS-LINHA-CONSULTA.
001190     05  WLC-NOME             PIC X(10).
001200     05  FILLER               PIC X(02) VALUE SPACES.
001210     05  WLC-SITUACAO         PIC X(13).
001220     05  FILLER               PIC X(02) VALUE SPACES.
001230     05  WLC-OCUPANTE         PIC X(10).
001240     05  FILLER               PIC X(20) VALUE SPACES.
001250
001260 PROCEDURE DIVISION.
001270
001280*    SOMENTE LEITURA - SITPOS E UMA CONSULTA, NUNCA GRAVA NO         *
001290*    MESTRE. A DATA/HORA DE REFERENCIA (PARMEXEC) E OPCIONAL,        *
001300*    IGUAL AO ALOCVOO (CR-0447).                                     *
001310 0100-ABERTURA.
001320     OPEN INPUT POSICOES OCORRENC VOOS PARMEXEC
001330     IF FS-POSICOE NOT = '00'
001340        DISPLAY 'SITPOS - CADASTRO DE POSICOES AUSENTE'
001350        GO TO 0999-ENCERRA.
001360     READ PARMEXEC INTO WS-DATA-HORA-ATUAL
001370         AT END MOVE ZERO TO WS-DATA-HORA-ATUAL.
001380     DISPLAY 'SITPOS - SITUACAO DAS POSICOES EM '
001390              WS-DATA-HORA-ATUAL.
001400
001410*    CARREGA O MESTRE DE POSICOES EM TAB-POS - TP-OCOR COMECA        *
001420*    SEMPRE 'N' E SO E MARCADA EM 0310, PELA CARGA DE OCORRENCIAS.   *
001430 0200-CARGA-POSICOES.
001440     READ POSICOES NEXT
001450         AT END GO TO 0299-FIM.
001460     ADD 1 TO WS-QTDE-POS
001470     MOVE POS-CHAVE      TO TP-CHAVE (WS-QTDE-POS)
001480     MOVE POS-NOME       TO TP-NOME  (WS-QTDE-POS)
001490     MOVE POS-DISPONIVEL TO TP-DISP  (WS-QTDE-POS)
001500     MOVE 'N'            TO TP-OCOR  (WS-QTDE-POS)
001510     GO TO 0200-CARGA-POSICOES.
001520*    FIM DO MESTRE DE POSICOES - SEGUE PARA A CARGA DE OCORRENCIAS.  *
001530 0299-FIM.
001540     GO TO 0300-CARGA-OCORRENCIAS.
001550
001560*    MARCA TP-OCOR = 'S' EM TODA POSICAO COM OCORRENCIA ABERTA OU    *
001570*    EM CURSO - ESSA MARCA TEM PRIORIDADE SOBRE 'OCCUPE'/'LIBRE'     *
001580*    NA DERIVACAO DA SITUACAO, EM 0510.                              *
001590 0300-CARGA-OCORRENCIAS.
001600     READ OCORRENC NEXT
001610         AT END GO TO 0399-FIM.
001620     IF OCR-SIT-ABERTA OR OCR-SIT-EM-CURSO
001630        PERFORM 0310-MARCA-ABERTA VARYING WS-I FROM 1 BY 1
001640                UNTIL WS-I > WS-QTDE-POS.
001650     GO TO 0300-CARGA-OCORRENCIAS.
001660*    FIM DO MESTRE DE OCORRENCIAS - SEGUE PARA A CARGA DOS VOOS      *
001670*    ALOCADOS.                                                       *
001680 0399-FIM.
001690     GO TO 0400-CARGA-VOOS.
001700
001710*    VARRE TODA A TAB-POS PROCURANDO A POSICAO DA OCORRENCIA.        *
001720 0310-MARCA-ABERTA.
001730     IF TP-CHAVE (WS-I) = OCR-POSICAO
001740        MOVE 'S' TO TP-OCOR (WS-I).
001750
001760*    SO INTERESSA A ESTE PROGRAMA O VOO JA ALOCADO (TV-SIT) - VOO    *
001770*    EM ESPERA OU TERMINADO NAO OCUPA POSICAO NESTE INSTANTE E       *
001780*    NAO ENTRA NA TAB-VOO.                                           *
001790 0400-CARGA-VOOS.
001800     READ VOOS NEXT
001810         AT END GO TO 0499-FIM.
001820     IF VOO-SIT-ALOCADO
001830        ADD 1 TO WS-QTDE-VOO
001840        MOVE VOO-NUM-CHEGADA TO TV-NUMCHE (WS-QTDE-VOO)
001850        MOVE VOO-INICIO-OCUP TO TV-INICIO (WS-QTDE-VOO)
001860        MOVE VOO-FIM-OCUP    TO TV-FIM    (WS-QTDE-VOO)
001870        MOVE VOO-POSICAO     TO TV-POS    (WS-QTDE-VOO)
001880        MOVE VOO-SITUACAO    TO TV-SIT    (WS-QTDE-VOO).
001890     GO TO 0400-CARGA-VOOS.
001900*    FIM DO MESTRE DE VOOS - SEGUE PARA A DERIVACAO DA SITUACAO      *
001910*    DE CADA POSICAO E A EMISSAO DA LINHA DE CONSULTA.               *
001920 0499-FIM.
001930     GO TO 0500-DERIVA-SITUACAO.
001940
001950 0500-DERIVA-SITUACAO.
001960*    PRIORIDADE ESTRITA: FORA DE SERVICO, DEPOIS OCUPADA,         *
001970*    DEPOIS LIVRE - VEJA CABECALHO DO PROGRAMA.                  *
001980     PERFORM 0510-AVALIA-POSICAO VARYING WS-I FROM 1 BY 1
001990             UNTIL WS-I > WS-QTDE-POS.
002000     GO TO 0999-ENCERRA.
002010
002020 0510-AVALIA-POSICAO.
002030     IF TP-DISP (WS-I) = 'N' OR TP-OCOR (WS-I) = 'S'
002040        MOVE 'Hors Service' TO TP-SITUACAO (WS-I)
002050        MOVE SPACES          TO WLC-OCUPANTE
002060     ELSE
002070        MOVE ZERO TO WS-ALOC-ACHADO
002080        PERFORM 0515-TESTA-ALOCADO VARYING WS-J FROM 1 BY 1
002090                UNTIL WS-J > WS-QTDE-VOO
002100                       OR WS-ALOC-ACHADO NOT = ZERO
002110        IF WS-ALOC-ACHADO NOT = ZERO
002120           MOVE 'Occupe'       TO TP-SITUACAO (WS-I)
002130           MOVE ZERO TO WS-POS-OCUP
002140           PERFORM 0520-LOCALIZA-OCUPANTE VARYING WS-J FROM 1
002150                   BY 1 UNTIL WS-J > WS-QTDE-VOO
002160                              OR WS-POS-OCUP NOT = ZERO
002170           IF WS-POS-OCUP NOT = ZERO
002180              MOVE TV-NUMCHE (WS-POS-OCUP) TO WLC-OCUPANTE
002190           ELSE
002200              MOVE SPACES TO WLC-OCUPANTE
002210        ELSE
002220           MOVE 'Libre'        TO TP-SITUACAO (WS-I)
002230           MOVE SPACES          TO WLC-OCUPANTE.
002240     PERFORM 0530-EMITE-LINHA.
002250
002260*    0515-TESTA-ALOCADO SO CONFIRMA SE EXISTE VOO ALOCADO NA      *
002270*    POSICAO, SEM OLHAR DATAS - A OCUPACAO (OCCUPE) NAO DEPENDE   *
002280*    DE JANELA DE HORARIO.                                       *
002290 0515-TESTA-ALOCADO.
002300     IF TV-POS (WS-J) = TP-CHAVE (WS-I) AND WS-ALOC-ACHADO = ZERO
002310        MOVE WS-J TO WS-ALOC-ACHADO.
002320
002330*    0520-LOCALIZA-OCUPANTE BUSCA O OCUPANTE ATUAL (DENTRO DA     *
002340*    JANELA DE HORARIO) SO PARA EXIBICAO - NAO AFETA A SITUACAO.  *
002350 0520-LOCALIZA-OCUPANTE.
002360     IF TV-POS (WS-J) = TP-CHAVE (WS-I) AND WS-POS-OCUP = ZERO
002370        IF TV-INICIO (WS-J) NOT > WS-DATA-HORA-ATUAL
002380                          AND TV-FIM (WS-J) > WS-DATA-HORA-ATUAL
002390           MOVE WS-J TO WS-POS-OCUP.
002400
002410*    UMA LINHA POR POSICAO, NA ORDEM DE CADASTRO (TAB-POS) - O       *
002420*    PROGRAMA NAO ORDENA POR DISTANCIA COMO O ALOCVOO, POIS A        *
002430*    CONSULTA E POR POSICAO, NAO POR VOO.                            *
002440 0530-EMITE-LINHA.
002450     MOVE TP-NOME     (WS-I) TO WLC-NOME
002460     MOVE TP-SITUACAO (WS-I) TO WLC-SITUACAO
002470     DISPLAY WS-LINHA-CONSULTA.
002480
002490*    FECHA TUDO E ENCERRA O JOB.                                     *
002500 0999-ENCERRA.
002510     CLOSE POSICOES OCORRENC VOOS PARMEXEC
002520     STOP RUN.
002530