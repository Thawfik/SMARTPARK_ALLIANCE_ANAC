000010*                                                               *
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    CARGAAVI-COB.
000040 AUTHOR.        FABIO.
000050 INSTALLATION.  EMPRESA S/A - CPD - PATIO OPERACOES.
000060 DATE-WRITTEN.  02/09/1991.
000070 DATE-COMPILED.
000080 SECURITY.      USO INTERNO - DEPARTAMENTO DE OPERACOES.
000090******************************************************************
000100*    SISTEMA SMARTPARK - CARGA DE MOVIMENTO DE AERONAVES        *
000110*    PROGRAMA .....: CARGAAVI-COB                               *
000120*    FINALIDADE ....: VALIDAR O ARQUIVO DE MOVIMENTO DE          *
000130*                     AERONAVES (INCLUSAO/ALTERACAO) E GERAR O   *
000140*                     NOVO CADASTRO-MESTRE DE AERONAVES. REGISTRO *
000150*                     COM MATRICULA JA CADASTRADA SO ATUALIZA A   *
000160*                     DESCRICAO; MATRICULA NOVA EXIGE DIMENSAO E  *
000170*                     TIPO COMPLETOS.                             *
000180*    ANALISTA ......: FABIO                                       *
000190*    PROGRAMADOR ...: FABIO                                       *
000200*    VRS      DATA           PROGR.   DESCRICAO                   *
000210*    1.0      02/09/1991     FABIO    IMPLANTACAO - 1A VERSAO     *
000220*    1.1      19/02/1999     JK       AJUSTE Y2K - CHAVE PASSOU   *
000230*                                     A 8 POSICOES                *
000240*    1.2      12/08/2004     LUCIA    RF-0231 - NORMALIZACAO DA   *
000250*                                     MATRICULA (MAIUSCULA, SEM   *
000260*                                     BRANCOS NAS PONTAS) ANTES    *
000270*                                     DE COMPARAR COM O MESTRE     *
000280*    1.3      30/10/2006     RENATO   RF-0318 - LISTA DE REJEITADOS*
000290*                                     PASSOU A SAIR NO RELATORIO   *
000300******************************************************************
000310
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT AERONAVE  ASSIGN TO DISK
000400                       FILE STATUS IS FS-AERONAVE.
000410     SELECT ENTRAAVI  ASSIGN TO DISK
000420                       FILE STATUS IS FS-ENTRAAV.
000430     SELECT AERONOVA  ASSIGN TO DISK
000440                       FILE STATUS IS FS-AERONOV.
000450     SELECT RELATORI  ASSIGN TO PRINTER.
000460
000470 DATA DIVISION.
000480 FILE SECTION.
000490 FD  AERONAVE
000500     LABEL RECORD STANDARD
000510     VALUE OF FILE-ID 'AERONAVE.DAT'
000520     RECORD CONTAINS 80 CHARACTERS.
000530     COPY AERONAVE.
000540
000550*    O MOVIMENTO TRAZ O MESMO LAYOUT DO MESTRE - A MATRICULA      *
000560*    IDENTIFICA SE E INCLUSAO (NOVA) OU ALTERACAO (JA EXISTE).   *
000570 FD  ENTRAAVI
000580     LABEL RECORD STANDARD
000590     VALUE OF FILE-ID 'ENTRAAVI.DAT'
000600     RECORD CONTAINS 80 CHARACTERS.
000610 01  REG-ENTRAAVI             PIC X(80).
000620
000630 FD  AERONOVA
000640     LABEL RECORD STANDARD
000650     VALUE OF FILE-ID 'AERONOVA.DAT'
000660     RECORD CONTAINS 80 CHARACTERS.
000670 01  REG-AERONOVA             PIC X(80).
000680
000690 FD  RELATORI
000700     LABEL RECORD OMITTED.
000710 01  REG-RELATORI             PIC X(132).
000720
000730 WORKING-STORAGE SECTION.
000740*----------- STATUS DE ARQUIVO ----------------------------------*
000750 77  FS-AERONAVE              PIC XX             VALUE SPACES.
000760 77  FS-ENTRAAV               PIC XX             VALUE SPACES.
000770 77  FS-AERONOV               PIC XX             VALUE SPACES.
000780
000790*----------- CONTADORES E SUBSCRITOS (COMP) -----------------------*
000800 77  WS-QTDE-AER              PIC 9(04) COMP     VALUE ZERO.
000810 77  WS-CONT-ACEITO           PIC 9(04) COMP     VALUE ZERO.
000820 77  WS-CONT-REJEIT           PIC 9(04) COMP     VALUE ZERO.
000830 77  WS-I                     PIC 9(04) COMP     VALUE ZERO.
000840 77  WS-POS-ACHADA            PIC 9(04) COMP     VALUE ZERO.
000850 77  WS-CONTLIN               PIC 9(02) COMP     VALUE ZERO.
000860 77  WS-CONTPAG               PIC 9(02) COMP     VALUE ZERO.
000870 77  WS-I2                    PIC 9(01) COMP     VALUE ZERO.
000880
000890*----------- AREA AUXILIAR PARA O EXPURGO DE BRANCOS DA MATRICULA *
000900 01  WS-MATRIC-AUX            PIC X(05)          VALUE SPACES.
000910
000920 77  WS-REJEITADO             PIC X(01)          VALUE 'N'.
000930     88  WS-REJEITADO-SIM         VALUE 'S'.
000940     88  WS-REJEITADO-NAO         VALUE 'N'.
000950
000960*----------- AREA DE TRABALHO PARA O MOVIMENTO CORRENTE ------------*
000970*    MESMO LAYOUT DO MESTRE (80 POSICOES) - RECEBE O REGISTRO DE   *
000980*    MOVIMENTO VIA READ...INTO.                                   *
000990 01  WS-MOVTO-ATUAL.
001000     05  WM-CHAVE              PIC X(08).
001010     05  WM-MATRICULA          PIC X(05).
001020     05  WM-DIMENSAO.
001030         10  WM-COMPRIMENTO    PIC S9(03)V99.
001040         10  WM-ENVERGADURA    PIC S9(03)V99.
001050     05  WM-DIMENSAO-N REDEFINES WM-DIMENSAO
001060                               PIC S9(06)V9999.
001070     05  WM-TIPO               PIC X(04).
001080     05  WM-DESCRICAO          PIC X(50).
001090     05  FILLER                PIC X(03).
001100
001110 01  WS-MOTIVO-REJ             PIC X(30)          VALUE SPACES.
001120
001130*----------- TABELA DO MESTRE ATUAL (PARA LOCALIZAR MATRICULA) -----*
001140 01  TAB-AER.
001150     05  TR-ITEM OCCURS 500 TIMES.
001160         10  TR-CHAVE          PIC X(08).
001170         10  TR-MATRIC         PIC X(05).
001180         10  TR-DIMENSAO.
001190             15  TR-COMPR      PIC S9(03)V99.
001200             15  TR-ENVERG     PIC S9(03)V99.
001210         10  TR-DIMENSAO-N REDEFINES TR-DIMENSAO
001220                               PIC S9(06)V9999.
001230         10  TR-TIPO           PIC X(04).
001240         10  TR-DESCR          PIC X(50).
001250         10  TR-GRAVADA        PIC X(01).
001260
001270*----------- LINHAS DO RELATORIO (132 COLUNAS) -----------------------*
001280 01  CAB-TITULO.
001290     05  FILLER               PIC X(20) VALUE 'SISTEMA SMARTPARK'.
001300     05  FILLER               PIC X(40) VALUE
001310         'CARGA DE MOVIMENTO DE AERONAVES'.
001320     05  FILLER               PIC X(72) VALUE SPACES.
001330
001340 01  CAB-COLUNAS.
001350     05  FILLER               PIC X(08) VALUE 'CHAVE'.
001360     05  FILLER               PIC X(10) VALUE 'MATRICULA'.
001370     05  FILLER               PIC X(10) VALUE 'SITUACAO'.
001380     05  FILLER               PIC X(30) VALUE 'MOTIVO DA REJEICAO'.
001390     05  FILLER               PIC X(74) VALUE SPACES.
001400
001410 01  DET-LINHA.
001420     05  DET-CHAVE            PIC X(08).
001430     05  FILLER               PIC X(02) VALUE SPACES.
001440     05  DET-MATRIC           PIC X(05).
001450     05  FILLER               PIC X(05) VALUE SPACES.
001460     05  DET-SITUACAO         PIC X(10).
001470     05  FILLER               PIC X(02) VALUE SPACES.
001480     05  DET-MOTIVO           PIC X(30).
001490     05  FILLER               PIC X(70) VALUE SPACES.
001500
001510 01  TRL-LINHA1.
001520     05  FILLER               PIC X(24) VALUE
001530         'TOTAL MOVTOS ACEITOS    '.
001540     05  TRL-ACEITO           PIC ZZZ.ZZ9.
001550     05  FILLER               PIC X(101) VALUE SPACES.
001560
001570 01  TRL-LINHA2.
001580     05  FILLER               PIC X(24) VALUE
001590         'TOTAL MOVTOS REJEITADOS '.
001600     05  TRL-REJEIT           PIC ZZZ.ZZ9.
001610     05  FILLER               PIC X(101) VALUE SPACES.
001620
001630 PROCEDURE DIVISION.
001640
001650*    ABRE O MESTRE DE AERONAVES (ENTRADA), O ARQUIVO DE MOVIMENTO    *
001660*    ENTRAAVI E GRAVA O NOVO MESTRE EM AERONOVA - O PROGRAMA NUNCA   *
001670*    ATUALIZA O MESTRE EM PLACE, SEMPRE REESCREVE POR COMPLETO.      *
001680 0100-ABERTURA.
001690     OPEN INPUT  AERONAVE ENTRAAVI
001700     OPEN OUTPUT AERONOVA RELATORI
001710     IF FS-AERONAVE NOT = '00'
001720        DISPLAY 'CARGAAVI - CADASTRO DE AERONAVES AUSENTE'
001730        GO TO 0999-ENCERRA.
001740     WRITE REG-RELATORI FROM CAB-TITULO AFTER PAGE
001750     WRITE REG-RELATORI FROM CAB-COLUNAS AFTER 2.
001760     MOVE 4 TO WS-CONTLIN
001770     MOVE 1 TO WS-CONTPAG.
001780
001790*    CARREGA O MESTRE ATUAL EM TAB-AER ANTES DE LER O PRIMEIRO       *
001800*    MOVIMENTO - TODA ATUALIZACAO/INCLUSAO E FEITA NA TABELA, O      *
001810*    MESTRE SO E REGRAVADO NO FINAL, EM 0500-GRAVA-RESTANTE.         *
001820 0200-CARGA-MESTRE.
001830     READ AERONAVE NEXT
001840         AT END GO TO 0299-FIM.
001850     ADD 1 TO WS-QTDE-AER
001860     MOVE AER-CHAVE       TO TR-CHAVE  (WS-QTDE-AER)
001870     MOVE AER-MATRICULA   TO TR-MATRIC (WS-QTDE-AER)
001880     MOVE AER-COMPRIMENTO TO TR-COMPR  (WS-QTDE-AER)
001890     MOVE AER-ENVERGADURA TO TR-ENVERG (WS-QTDE-AER)
001900     MOVE AER-TIPO        TO TR-TIPO   (WS-QTDE-AER)
001910     MOVE AER-DESCRICAO   TO TR-DESCR  (WS-QTDE-AER)
001920     MOVE 'N'             TO TR-GRAVADA(WS-QTDE-AER)
001930     GO TO 0200-CARGA-MESTRE.
001940*    MESTRE TODO CARREGADO - SEGUE PARA O PROCESSAMENTO DO           *
001950*    ARQUIVO DE MOVIMENTO.                                           *
001960 0299-FIM.
001970     GO TO 0300-PROCESSA-MOVTO.
001980
001990 0300-PROCESSA-MOVTO.
002000     READ ENTRAAVI INTO WS-MOVTO-ATUAL
002010         AT END GO TO 0399-FIM.
002020     PERFORM 0400-NORMALIZA-MATRICULA.
002030     MOVE ZERO TO WS-POS-ACHADA
002040     PERFORM 0410-LOCALIZA-MATRICULA VARYING WS-I FROM 1 BY 1
002050             UNTIL WS-I > WS-QTDE-AER OR WS-POS-ACHADA NOT = ZERO.
002060     SET WS-REJEITADO-NAO TO TRUE
002070     MOVE SPACES TO WS-MOTIVO-REJ
002080*    RF-0362/2012: SE A MATRICULA JA EXISTE NO MESTRE MAS SEM      *
002090*    DIMENSAO GRAVADA (FALHA DE CARGA ANTIGA, ANTES DESTA REGRA    *
002100*    EXISTIR), O MOVIMENTO E TRATADO COMO SE FOSSE MATRICULA NOVA  *
002110*    PARA FORCAR A EXIGENCIA DE TIPO/DIMENSAO. TR-DIMENSAO-N TESTA *
002120*    COMPRIMENTO E ENVERGADURA DO MESTRE DE UMA SO VEZ.            *
002130     IF WS-POS-ACHADA = ZERO
002140        PERFORM 0420-VALIDA-AERONAVE-NOVA
002150     ELSE
002160        IF TR-DIMENSAO-N (WS-POS-ACHADA) = ZERO
002170           PERFORM 0420-VALIDA-AERONAVE-NOVA.
002180     IF WS-REJEITADO-SIM
002190        ADD 1 TO WS-CONT-REJEIT
002200        PERFORM 0900-IMPRIME-REJEITADO
002210     ELSE
002220        ADD 1 TO WS-CONT-ACEITO
002230        PERFORM 0430-GRAVA-MOVTO.
002240     GO TO 0300-PROCESSA-MOVTO.
002250*    FIM DO ARQUIVO DE MOVIMENTO - SEGUE PARA A REGRAVACAO DO        *
002260*    MESTRE ATUALIZADO E O RODAPE DO RELATORIO.                      *
002270 0399-FIM.
002280     GO TO 0500-GRAVA-RESTANTE.
002290
002300*    A MATRICULA CHEGA DO MOVIMENTO COMO DIGITADA - PASSA A        *
002310*    MAIUSCULA E TEM OS BRANCOS DAS PONTAS EXPURGADOS ANTES DE     *
002320*    QUALQUER COMPARACAO OU GRAVACAO, CONFORME PADRAO DO PATIO.    *
002330*    RF-0231/2004: O READ...INTO E UM MOVE DE GRUPO DE MESMO       *
002340*    TAMANHO (80 P/ 80), NAO REJUSTIFICA CAMPO ALGUM - O BRANCO    *
002350*    NA PONTA ESQUERDA FICA ONDE ESTAVA E PRECISA SER EXPURGADO    *
002360*    NA MAO, CARACTER A CARACTER, ANTES DE GRAVAR OU COMPARAR.     *
002370 0400-NORMALIZA-MATRICULA.
002380     INSPECT WM-MATRICULA CONVERTING
002390             'abcdefghijklmnopqrstuvwxyz' TO
002400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002410     MOVE 1 TO WS-I2
002420     PERFORM 0405-AVANCA-BRANCO UNTIL WS-I2 > 5
002430             OR WM-MATRICULA (WS-I2:1) NOT = SPACE.
002440     IF WS-I2 > 5
002450        MOVE SPACES TO WM-MATRICULA
002460     ELSE
002470        IF WS-I2 > 1
002480           MOVE WM-MATRICULA (WS-I2:) TO WS-MATRIC-AUX
002490           MOVE WS-MATRIC-AUX         TO WM-MATRICULA.
002500
002510*    AVANCA UMA POSICAO NO SCAN DE 0400-NORMALIZA-MATRICULA.         *
002520 0405-AVANCA-BRANCO.
002530     ADD 1 TO WS-I2.
002540
002550 0410-LOCALIZA-MATRICULA.
002560     IF TR-MATRIC (WS-I) = WM-MATRICULA AND WS-POS-ACHADA = ZERO
002570        MOVE WS-I TO WS-POS-ACHADA.
002580
002590*    MATRICULA NOVA EXIGE TIPO, COMPRIMENTO E ENVERGADURA          *
002600*    INFORMADOS (NAO BRANCO / NAO ZERO) - SENAO O MOVIMENTO E      *
002610*    REJEITADO. WM-DIMENSAO-N TESTA COMPRIMENTO E ENVERGADURA DE   *
002620*    UMA SO VEZ (UM COMPARE SO) PARA O CASO MAIS COMUM, QUE E O    *
002630*    MOVIMENTO TER CHEGADO SEM NENHUMA DAS DUAS MEDIDAS PREENCHIDA.*
002640 0420-VALIDA-AERONAVE-NOVA.
002650     IF WM-TIPO = SPACES
002660        SET WS-REJEITADO-SIM TO TRUE
002670        MOVE 'TIPO NAO INFORMADO' TO WS-MOTIVO-REJ
002680     ELSE
002690        IF WM-DIMENSAO-N = ZERO
002700           SET WS-REJEITADO-SIM TO TRUE
002710           MOVE 'DIMENSAO NAO INFORMADA' TO WS-MOTIVO-REJ
002720        ELSE
002730           IF WM-COMPRIMENTO NOT > ZERO OR WM-ENVERGADURA NOT > ZERO
002740              SET WS-REJEITADO-SIM TO TRUE
002750              MOVE 'DIMENSAO NAO INFORMADA' TO WS-MOTIVO-REJ.
002760
002770*    ATUALIZACAO (MATRICULA JA CADASTRADA) SO ALTERA A DESCRICAO -  *
002780*    TIPO E DIMENSAO DO MESTRE SAO PRESERVADOS, SALVO QUANDO O     *
002790*    MESTRE ESTAVA SEM DIMENSAO (RF-0362/2012 - VEJA 0300): AI O   *
002800*    MOVIMENTO JA FOI OBRIGADO A INFORMAR TIPO E DIMENSAO E ELES   *
002810*    SAO GRAVADOS PARA CONSERTAR O REGISTRO. INCLUSAO GRAVA TODOS  *
002820*    OS CAMPOS DO MOVIMENTO.                                       *
002830 0430-GRAVA-MOVTO.
002840     IF WS-POS-ACHADA NOT = ZERO
002850        MOVE WM-DESCRICAO TO TR-DESCR (WS-POS-ACHADA)
002860        MOVE 'ALTERACAO' TO DET-SITUACAO
002870        IF TR-DIMENSAO-N (WS-POS-ACHADA) = ZERO
002880           MOVE WM-DIMENSAO TO TR-DIMENSAO (WS-POS-ACHADA)
002890           MOVE WM-TIPO     TO TR-TIPO     (WS-POS-ACHADA)
002900     ELSE
002910        ADD 1 TO WS-QTDE-AER
002920        MOVE WM-CHAVE       TO TR-CHAVE     (WS-QTDE-AER)
002930        MOVE WM-MATRICULA   TO TR-MATRIC    (WS-QTDE-AER)
002940        MOVE WM-DIMENSAO    TO TR-DIMENSAO  (WS-QTDE-AER)
002950        MOVE WM-TIPO        TO TR-TIPO      (WS-QTDE-AER)
002960        MOVE WM-DESCRICAO   TO TR-DESCR  (WS-QTDE-AER)
002970        MOVE 'N'            TO TR-GRAVADA(WS-QTDE-AER)
002980        MOVE 'INCLUSAO' TO DET-SITUACAO.
002990     MOVE WM-CHAVE     TO DET-CHAVE
003000     MOVE WM-MATRICULA TO DET-MATRIC
003010     MOVE SPACES       TO DET-MOTIVO
003020     PERFORM 0910-IMPRIME-LINHA.
003030
003040*    REGRAVA A TABELA INTEIRA (INCLUSOES E ALTERACOES JUNTAS) NO     *
003050*    NOVO MESTRE E IMPRIME O RODAPE COM OS TOTAIS DE ACEITOS E       *
003060*    REJEITADOS DO MOVIMENTO.                                        *
003070 0500-GRAVA-RESTANTE.
003080     PERFORM 0510-ESCREVE-AERONAVE VARYING WS-I FROM 1 BY 1
003090             UNTIL WS-I > WS-QTDE-AER.
003100     MOVE WS-CONT-ACEITO  TO TRL-ACEITO
003110     MOVE WS-CONT-REJEIT  TO TRL-REJEIT
003120     WRITE REG-RELATORI FROM TRL-LINHA1 AFTER 2
003130     WRITE REG-RELATORI FROM TRL-LINHA2 AFTER 1.
003140     GO TO 0999-ENCERRA.
003150
003160*    UM REGISTRO DE SAIDA POR AERONAVE DA TABELA, NA ORDEM EM QUE    *
003170*    FORAM CARREGADAS (MESTRE ANTIGO) OU INCLUIDAS (MOVIMENTO).      *
003180 0510-ESCREVE-AERONAVE.
003190     MOVE SPACES          TO REG-AERONOVA
003200     MOVE TR-CHAVE  (WS-I) TO AER-CHAVE
003210     MOVE TR-MATRIC (WS-I) TO AER-MATRICULA
003220     MOVE TR-COMPR  (WS-I) TO AER-COMPRIMENTO
003230     MOVE TR-ENVERG (WS-I) TO AER-ENVERGADURA
003240     MOVE TR-TIPO   (WS-I) TO AER-TIPO
003250     MOVE TR-DESCR  (WS-I) TO AER-DESCRICAO
003260     WRITE REG-AERONOVA FROM REG-AERONAVE.
003270
003280*    LINHA DE DETALHE PARA MOVIMENTO REJEITADO - WS-MOTIVO-REJ JA    *
003290*    FOI MONTADO EM 0420-VALIDA-AERONAVE-NOVA.                       *
003300 0900-IMPRIME-REJEITADO.
003310     MOVE WM-CHAVE     TO DET-CHAVE
003320     MOVE WM-MATRICULA TO DET-MATRIC
003330     MOVE 'REJEITADO'  TO DET-SITUACAO
003340     MOVE WS-MOTIVO-REJ TO DET-MOTIVO
003350     PERFORM 0910-IMPRIME-LINHA.
003360
003370*    QUEBRA DE PAGINA DE 56 LINHAS ANTES DE CADA DETALHE.            *
003380 0910-IMPRIME-LINHA.
003390     IF WS-CONTLIN > 56
003400        WRITE REG-RELATORI FROM CAB-TITULO AFTER PAGE
003410        WRITE REG-RELATORI FROM CAB-COLUNAS AFTER 2
003420        ADD 1 TO WS-CONTPAG
003430        MOVE 4 TO WS-CONTLIN.
003440     WRITE REG-RELATORI FROM DET-LINHA AFTER 1
003450     ADD 1 TO WS-CONTLIN.
003460
003470*    FECHA TUDO E ENCERRA O JOB.                                     *
003480 0999-ENCERRA.
003490     CLOSE AERONAVE ENTRAAVI AERONOVA RELATORI
003500     STOP RUN.
003510