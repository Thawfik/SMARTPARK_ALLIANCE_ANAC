000010******************************************************************
000020*    EMPRESA S/A  -  SISTEMA SMARTPARK DE ALOCACAO DE POSICOES  *
000030*    COPY .......: POSICAO                                      *
000040*    FINALIDADE ..: LAYOUT DO CADASTRO-MESTRE DE POSICOES DE    *
000050*                   ESTACIONAMENTO - ARQUIVO POSICOES, 35 POS.  *
000060*    ANALISTA ....: FABIO                                       *
000070*    PROGRAMADOR .: FABIO                                       *
000080*    DATA ........: 14/06/1986                                  *
000090*    VRS      DATA           PROGR.   DESCRICAO                 *
000100*    1.0      14/06/1986     FABIO    IMPLANTACAO                *
000110*    1.1      11/01/1993     FABIO    INCLUIDA POS-DISTANCIA     *
000120*    1.2      19/02/1999     JK       AJUSTE Y2K                 *
000130*    1.3      12/08/2004     LUCIA    RF-0231 - CAMPO DISPONIVEL *
000140******************************************************************
000150 01  REG-POSICAO.
000160     05  POS-CHAVE               PIC X(08).
000170     05  POS-NOME                PIC X(10).
000180*--------------------------------------------------------------*
000190*    DIMENSOES FISICAS DA POSICAO, EM METROS, 3 INT / 2 DEC     *
000200*    AGRUPADAS PARA PERMITIR A VISAO NUMERICA UNICA ABAIXO,     *
000210*    USADA PELAS ROTINAS DE VALIDACAO (AMBAS ZERADAS?)          *
000220*--------------------------------------------------------------*
000230     05  POS-DIMENSAO.
000240         10  POS-COMPRIMENTO     PIC S9(03)V99.
000250         10  POS-LARGURA         PIC S9(03)V99.
000260     05  POS-DIMENSAO-N REDEFINES POS-DIMENSAO
000270                                 PIC S9(06)V9999.
000280     05  POS-DISTANCIA           PIC S9(05).
000290*--------------------------------------------------------------*
000300*    'Y' = POSICAO FISICAMENTE OPERACIONAL                     *
000310*    'N' = EM MANUTENCAO MANUAL (INTERDITADA PELA OPERACAO)     *
000320*--------------------------------------------------------------*
000330     05  POS-DISPONIVEL          PIC X(01).
000340         88  POS-DISP-SIM            VALUE 'Y'.
000350         88  POS-DISP-NAO            VALUE 'N'.
000360     05  FILLER                  PIC X(01).
000370