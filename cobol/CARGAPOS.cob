000010*                                                               *
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    CARGAPOS-COB.
000040 AUTHOR.        FABIO.
000050 INSTALLATION.  EMPRESA S/A - CPD - PATIO OPERACOES.
000060 DATE-WRITTEN.  02/09/1991.
000070 DATE-COMPILED.
000080 SECURITY.      USO INTERNO - DEPARTAMENTO DE OPERACOES.
000090******************************************************************
000100*    SISTEMA SMARTPARK - CARGA DE MOVIMENTO DE POSICOES         *
000110*    PROGRAMA .....: CARGAPOS-COB                               *
000120*    FINALIDADE ....: VALIDAR O ARQUIVO DE MOVIMENTO DE          *
000130*                     POSICOES DE PATIO (INCLUSAO/ALTERACAO) E   *
000140*                     GERAR O NOVO CADASTRO-MESTRE. COMPRIMENTO  *
000150*                     E LARGURA DA POSICAO TEM QUE SER MAIORES   *
000160*                     QUE ZERO, SENAO O MOVIMENTO E REJEITADO.   *
000170*    ANALISTA ......: FABIO                                       *
000180*    PROGRAMADOR ...: FABIO                                       *
000190*    VRS      DATA           PROGR.   DESCRICAO                   *
000200*    1.0      02/09/1991     FABIO    IMPLANTACAO - 1A VERSAO     *
000210*    1.1      19/02/1999     JK       AJUSTE Y2K - CHAVE PASSOU   *
000220*                                     A 8 POSICOES                *
000230*    1.2      12/08/2004     LUCIA    RF-0231 - VALIDACAO DE      *
000240*                                     DIMENSAO ESTRITAMENTE        *
000250*                                     POSITIVA (COMPRIMENTO E     *
000260*                                     LARGURA)                    *
000270*    1.3      30/10/2006     RENATO   RF-0318 - LISTA DE REJEITADOS*
000280*                                     PASSOU A SAIR NO RELATORIO   *
000290******************************************************************
000300
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SPECIAL-NAMES.
000340     C01 IS TOP-OF-FORM.
000350
000360 INPUT-OUTPUT SECTION.
000370 FILE-CONTROL.
000380     SELECT POSICOES  ASSIGN TO DISK
000390                       FILE STATUS IS FS-POSICOE.
000400     SELECT ENTRAPOS  ASSIGN TO DISK
000410                       FILE STATUS IS FS-ENTRAPO.
000420     SELECT POSICNOV  ASSIGN TO DISK
000430                       FILE STATUS IS FS-POSICNO.
000440     SELECT RELATORI  ASSIGN TO PRINTER.
000450
000460 DATA DIVISION.
000470 FILE SECTION.
000480 FD  POSICOES
000490     LABEL RECORD STANDARD
000500     VALUE OF FILE-ID 'POSICOES.DAT'
000510     RECORD CONTAINS 35 CHARACTERS.
000520     COPY POSICAO.
000530
000540*    O MOVIMENTO TRAZ O MESMO LAYOUT DO MESTRE - A CHAVE          *
000550*    IDENTIFICA SE E INCLUSAO (NOVA) OU ALTERACAO (JA EXISTE).   *
000560 FD  ENTRAPOS
000570     LABEL RECORD STANDARD
000580     VALUE OF FILE-ID 'ENTRAPOS.DAT'
000590     RECORD CONTAINS 35 CHARACTERS.
000600 01  REG-ENTRAPOS             PIC X(35).
000610
000620 FD  POSICNOV
000630     LABEL RECORD STANDARD
000640     VALUE OF FILE-ID 'POSICNOV.DAT'
000650     RECORD CONTAINS 35 CHARACTERS.
000660 01  REG-POSICNOV             PIC X(35).
000670
000680 FD  RELATORI
000690     LABEL RECORD OMITTED.
000700 01  REG-RELATORI             PIC X(132).
000710
000720 WORKING-STORAGE SECTION.
000730*----------- STATUS DE ARQUIVO ----------------------------------*
000740 77  FS-POSICOE               PIC XX             VALUE SPACES.
000750 77  FS-ENTRAPO               PIC XX             VALUE SPACES.
000760 77  FS-POSICNO               PIC XX             VALUE SPACES.
000770
000780*----------- CONTADORES E SUBSCRITOS (COMP) -----------------------*
000790 77  WS-QTDE-POS              PIC 9(04) COMP     VALUE ZERO.
000800 77  WS-CONT-ACEITO           PIC 9(04) COMP     VALUE ZERO.
000810 77  WS-CONT-REJEIT           PIC 9(04) COMP     VALUE ZERO.
000820 77  WS-I                     PIC 9(04) COMP     VALUE ZERO.
000830 77  WS-POS-ACHADA            PIC 9(04) COMP     VALUE ZERO.
000840 77  WS-CONTLIN               PIC 9(02) COMP     VALUE ZERO.
000850 77  WS-CONTPAG               PIC 9(02) COMP     VALUE ZERO.
000860
000870 77  WS-REJEITADO             PIC X(01)          VALUE 'N'.
000880     88  WS-REJEITADO-SIM         VALUE 'S'.
000890     88  WS-REJEITADO-NAO         VALUE 'N'.
000900
000910 01  WS-MOTIVO-REJ             PIC X(30)          VALUE SPACES.
000920
000930*----------- AREA DE TRABALHO PARA O MOVIMENTO CORRENTE ------------*
000940*    MESMO LAYOUT DO MESTRE (35 POSICOES) - RECEBE O REGISTRO DE   *
000950*    MOVIMENTO VIA READ...INTO.                                   *
000960 01  WS-MOVTO-ATUAL.
000970     05  WM-CHAVE              PIC X(08).
000980     05  WM-NOME               PIC X(10).
000990     05  WM-DIMENSAO.
001000         10  WM-COMPRIMENTO    PIC S9(03)V99.
001010         10  WM-LARGURA        PIC S9(03)V99.
001020     05  WM-DIMENSAO-N REDEFINES WM-DIMENSAO
001030                               PIC S9(06)V9999.
001040     05  WM-DISTANCIA          PIC S9(05).
001050     05  WM-DISTANCIA-N REDEFINES WM-DISTANCIA
001060                               PIC 9(05).
001070     05  WM-DISPONIVEL         PIC X(01).
001080     05  FILLER                PIC X(01).
001090
001100*----------- TABELA DO MESTRE ATUAL (PARA LOCALIZAR A CHAVE) -------*
001110 01  TAB-POS.
001120     05  TP-ITEM OCCURS 300 TIMES.
001130         10  TP-CHAVE          PIC X(08).
001140         10  TP-NOME           PIC X(10).
001150         10  TP-COMPR          PIC S9(03)V99.
001160         10  TP-LARG           PIC S9(03)V99.
001170         10  TP-DIST           PIC S9(05).
001180         10  TP-DISP           PIC X(01).
001190
001200*----------- LINHAS DO RELATORIO (132 COLUNAS) -----------------------*
001210 01  CAB-TITULO.
001220     05  FILLER               PIC X(20) VALUE 'SISTEMA SMARTPARK'.
001230     05  FILLER               PIC X(40) VALUE
001240         'CARGA DE MOVIMENTO DE POSICOES'.
001250     05  FILLER               PIC X(72) VALUE SPACES.
001260
001270 01  CAB-COLUNAS.
001280     05  FILLER               PIC X(08) VALUE 'CHAVE'.
001290     05  FILLER               PIC X(12) VALUE 'NOME'.
001300     05  FILLER               PIC X(10) VALUE 'SITUACAO'.
001310     05  FILLER               PIC X(30) VALUE 'MOTIVO DA REJEICAO'.
001320     05  FILLER               PIC X(72) VALUE SPACES.
001330
001340 01  DET-LINHA.
001350     05  DET-CHAVE            PIC X(08).
001360     05  FILLER               PIC X(02) VALUE SPACES.
001370     05  DET-NOME             PIC X(10).
001380     05  FILLER               PIC X(02) VALUE SPACES.
001390     05  DET-SITUACAO         PIC X(10).
001400     05  FILLER               PIC X(02) VALUE SPACES.
001410     05  DET-MOTIVO           PIC X(30).
001420     05  FILLER               PIC X(68) VALUE SPACES.
001430
001440 01  TRL-LINHA1.
001450     05  FILLER               PIC X(24) VALUE
001460         'TOTAL MOVTOS ACEITOS    '.
001470     05  TRL-ACEITO           PIC ZZZ.ZZ9.
001480     05  FILLER               PIC X(101) VALUE SPACES.
001490
001500 01  TRL-LINHA2.
001510     05  FILLER               PIC X(24) VALUE
001520         'TOTAL MOVTOS REJEITADOS '.
001530     05  TRL-REJEIT           PIC ZZZ.ZZ9.
001540     05  FILLER               PIC X(101) VALUE SPACES.
001550
001560 PROCEDURE DIVISION.
001570
001580*    ABRE O MESTRE DE POSICOES (ENTRADA), O ARQUIVO DE MOVIMENTO     *
001590*    ENTRAPOS E GRAVA O NOVO MESTRE EM POSICNOV - MESMA TECNICA      *
001600*    DE RESCREVER O MESTRE COMPLETO USADA EM CARGAAVI.               *
001610 0100-ABERTURA.
001620     OPEN INPUT  POSICOES ENTRAPOS
001630     OPEN OUTPUT POSICNOV RELATORI
001640     IF FS-POSICOE NOT = '00'
001650        DISPLAY 'CARGAPOS - CADASTRO DE POSICOES AUSENTE'
001660        GO TO 0999-ENCERRA.
001670     WRITE REG-RELATORI FROM CAB-TITULO AFTER PAGE
001680     WRITE REG-RELATORI FROM CAB-COLUNAS AFTER 2.
001690     MOVE 4 TO WS-CONTLIN
001700     MOVE 1 TO WS-CONTPAG.
001710
001720*    CARREGA O MESTRE ATUAL EM TAB-POS - E SOBRE ESSA TABELA QUE     *
001730*    O MOVIMENTO SERA APLICADO, LINHA A LINHA, ATE 0500.             *
001740 0200-CARGA-MESTRE.
001750     READ POSICOES NEXT
001760         AT END GO TO 0299-FIM.
001770     ADD 1 TO WS-QTDE-POS
001780     MOVE POS-CHAVE       TO TP-CHAVE (WS-QTDE-POS)
001790     MOVE POS-NOME        TO TP-NOME  (WS-QTDE-POS)
001800     MOVE POS-COMPRIMENTO TO TP-COMPR (WS-QTDE-POS)
001810     MOVE POS-LARGURA     TO TP-LARG  (WS-QTDE-POS)
001820     MOVE POS-DISTANCIA   TO TP-DIST  (WS-QTDE-POS)
001830     MOVE POS-DISPONIVEL  TO TP-DISP  (WS-QTDE-POS)
001840     GO TO 0200-CARGA-MESTRE.
001850*    MESTRE TODO CARREGADO - SEGUE PARA O PROCESSAMENTO DO           *
001860*    ARQUIVO DE MOVIMENTO.                                           *
001870 0299-FIM.
001880     GO TO 0300-PROCESSA-MOVTO.
001890
001900 0300-PROCESSA-MOVTO.
001910     READ ENTRAPOS INTO WS-MOVTO-ATUAL
001920         AT END GO TO 0399-FIM.
001930     MOVE ZERO TO WS-POS-ACHADA
001940     PERFORM 0410-LOCALIZA-CHAVE VARYING WS-I FROM 1 BY 1
001950             UNTIL WS-I > WS-QTDE-POS OR WS-POS-ACHADA NOT = ZERO.
001960     SET WS-REJEITADO-NAO TO TRUE
001970     MOVE SPACES TO WS-MOTIVO-REJ
001980     PERFORM 0420-VALIDA-DIMENSAO.
001990     PERFORM 0425-NORMALIZA-DISTANCIA.
002000     IF WS-REJEITADO-SIM
002010        ADD 1 TO WS-CONT-REJEIT
002020        PERFORM 0900-IMPRIME-REJEITADO
002030     ELSE
002040        ADD 1 TO WS-CONT-ACEITO
002050        PERFORM 0430-GRAVA-MOVTO.
002060     GO TO 0300-PROCESSA-MOVTO.
002070*    FIM DO ARQUIVO DE MOVIMENTO - SEGUE PARA A REGRAVACAO DO        *
002080*    MESTRE ATUALIZADO E O RODAPE DO RELATORIO.                      *
002090 0399-FIM.
002100     GO TO 0500-GRAVA-RESTANTE.
002110
002120 0410-LOCALIZA-CHAVE.
002130     IF TP-CHAVE (WS-I) = WM-CHAVE AND WS-POS-ACHADA = ZERO
002140        MOVE WS-I TO WS-POS-ACHADA.
002150
002160*    COMPRIMENTO E LARGURA TEM QUE SER ESTRITAMENTE MAIORES QUE    *
002170*    ZERO, TANTO NA INCLUSAO QUANTO NA ALTERACAO - SENAO A         *
002180*    POSICAO E REJEITADA NO CAMPO. WM-DIMENSAO-N TESTA AS DUAS     *
002190*    MEDIDAS DE UMA SO VEZ (UM COMPARE SO) PARA O CASO MAIS        *
002200*    COMUM - MOVIMENTO CHEGOU TOTALMENTE EM BRANCO.                *
002210 0420-VALIDA-DIMENSAO.
002220     IF WM-DIMENSAO-N = ZERO
002230        SET WS-REJEITADO-SIM TO TRUE
002240        MOVE 'COMPRIMENTO E LARGURA NAO INFORMADOS'
002250                            TO WS-MOTIVO-REJ
002260     ELSE
002270        IF WM-COMPRIMENTO NOT > ZERO
002280           SET WS-REJEITADO-SIM TO TRUE
002290           MOVE 'COMPRIMENTO DEVE SER MAIOR QUE ZERO'
002300                               TO WS-MOTIVO-REJ
002310        ELSE
002320           IF WM-LARGURA NOT > ZERO
002330              SET WS-REJEITADO-SIM TO TRUE
002340              MOVE 'LARGURA DEVE SER MAIOR QUE ZERO'
002350                                  TO WS-MOTIVO-REJ.
002360
002370*    RF-0357/2011: A DISTANCIA CHEGA COMO CAMPO COM SINAL (PARA    *
002380*    PERMITIR ARITMETICA NO ALOCVOO), MAS SO FAZ SENTIDO FISICO    *
002390*    POSITIVA OU ZERO. UM MOVIMENTO COM SINAL INVERTIDO POR        *
002400*    DIGITACAO ERRADA NAO E REJEITADO - E CORRIGIDO NA CARGA,      *
002410*    TOMANDO O MODULO VIA WM-DISTANCIA-N (REDEFINE SEM SINAL DO    *
002420*    MESMO CAMPO) EM VEZ DE UMA FUNCAO INTRINSECA.                 *
002430 0425-NORMALIZA-DISTANCIA.
002440     IF WM-DISTANCIA < ZERO
002450        MOVE WM-DISTANCIA-N TO WM-DISTANCIA.
002460*    ATUALIZACAO (CHAVE JA CADASTRADA) SUBSTITUI TODOS OS CAMPOS   *
002470*    DA POSICAO PELO MOVIMENTO. INCLUSAO ACRESCENTA NOVA POSICAO.  *
002480 0430-GRAVA-MOVTO.
002490     IF WS-POS-ACHADA NOT = ZERO
002500        MOVE WM-NOME        TO TP-NOME  (WS-POS-ACHADA)
002510        MOVE WM-COMPRIMENTO TO TP-COMPR (WS-POS-ACHADA)
002520        MOVE WM-LARGURA     TO TP-LARG  (WS-POS-ACHADA)
002530        MOVE WM-DISTANCIA   TO TP-DIST  (WS-POS-ACHADA)
002540        MOVE WM-DISPONIVEL  TO TP-DISP  (WS-POS-ACHADA)
002550        MOVE 'ALTERACAO'    TO DET-SITUACAO
002560     ELSE
002570        ADD 1 TO WS-QTDE-POS
002580        MOVE WM-CHAVE       TO TP-CHAVE (WS-QTDE-POS)
002590        MOVE WM-NOME        TO TP-NOME  (WS-QTDE-POS)
002600        MOVE WM-COMPRIMENTO TO TP-COMPR (WS-QTDE-POS)
002610        MOVE WM-LARGURA     TO TP-LARG  (WS-QTDE-POS)
002620        MOVE WM-DISTANCIA   TO TP-DIST  (WS-QTDE-POS)
002630        MOVE WM-DISPONIVEL  TO TP-DISP  (WS-QTDE-POS)
002640        MOVE 'INCLUSAO'     TO DET-SITUACAO.
002650     MOVE WM-CHAVE TO DET-CHAVE
002660     MOVE WM-NOME  TO DET-NOME
002670     MOVE SPACES   TO DET-MOTIVO
002680     PERFORM 0910-IMPRIME-LINHA.
002690
002700*    REGRAVA A TABELA INTEIRA NO NOVO MESTRE E IMPRIME O RODAPE      *
002710*    COM OS TOTAIS DE ACEITOS E REJEITADOS DO MOVIMENTO.             *
002720 0500-GRAVA-RESTANTE.
002730     PERFORM 0510-ESCREVE-POSICAO VARYING WS-I FROM 1 BY 1
002740             UNTIL WS-I > WS-QTDE-POS.
002750     MOVE WS-CONT-ACEITO  TO TRL-ACEITO
002760     MOVE WS-CONT-REJEIT  TO TRL-REJEIT
002770     WRITE REG-RELATORI FROM TRL-LINHA1 AFTER 2
002780     WRITE REG-RELATORI FROM TRL-LINHA2 AFTER 1.
002790     GO TO 0999-ENCERRA.
002800
002810*    UM REGISTRO DE SAIDA POR POSICAO DA TABELA, NA ORDEM EM QUE     *
002820*    FORAM CARREGADAS (MESTRE ANTIGO) OU INCLUIDAS (MOVIMENTO) -     *
002830*    A ORDENACAO POR DISTANCIA E FEITA DEPOIS, NO ALOCVOO.           *
002840 0510-ESCREVE-POSICAO.
002850     MOVE SPACES          TO REG-POSICNOV
002860     MOVE TP-CHAVE (WS-I) TO POS-CHAVE
002870     MOVE TP-NOME  (WS-I) TO POS-NOME
002880     MOVE TP-COMPR (WS-I) TO POS-COMPRIMENTO
002890     MOVE TP-LARG  (WS-I) TO POS-LARGURA
002900     MOVE TP-DIST  (WS-I) TO POS-DISTANCIA
002910     MOVE TP-DISP  (WS-I) TO POS-DISPONIVEL
002920     WRITE REG-POSICNOV FROM REG-POSICAO.
002930
002940*    LINHA DE DETALHE PARA MOVIMENTO REJEITADO - WS-MOTIVO-REJ JA    *
002950*    FOI MONTADO EM 0420-VALIDA-DIMENSAO.                            *
002960 0900-IMPRIME-REJEITADO.
002970     MOVE WM-CHAVE      TO DET-CHAVE
002980     MOVE WM-NOME       TO DET-NOME
002990     MOVE 'REJEITADO'   TO DET-SITUACAO
003000     MOVE WS-MOTIVO-REJ TO DET-MOTIVO
003010     PERFORM 0910-IMPRIME-LINHA.
003020
003030*    QUEBRA DE PAGINA DE 56 LINHAS ANTES DE CADA DETALHE.            *
003040 0910-IMPRIME-LINHA.
003050     IF WS-CONTLIN > 56
003060        WRITE REG-RELATORI FROM CAB-TITULO AFTER PAGE
003070        WRITE REG-RELATORI FROM CAB-COLUNAS AFTER 2
003080        ADD 1 TO WS-CONTPAG
003090        MOVE 4 TO WS-CONTLIN.
003100     WRITE REG-RELATORI FROM DET-LINHA AFTER 1
003110     ADD 1 TO WS-CONTLIN.
003120
003130*    FECHA TUDO E ENCERRA O JOB.                                     *
003140 0999-ENCERRA.
003150     CLOSE POSICOES ENTRAPOS POSICNOV RELATORI
003160     STOP RUN.
003170