000010******************************************************************
000020*    EMPRESA S/A  -  SISTEMA SMARTPARK DE ALOCACAO DE POSICOES  *
000030*    COPY .......: VOO                                          *
000040*    FINALIDADE ..: LAYOUT DO ARQUIVO DE VOOS (ESPERA/ALOCADO/  *
000050*                   TERMINADO) - ARQUIVO VOOS, 143 POSICOES     *
000060*    ANALISTA ....: FABIO                                       *
000070*    PROGRAMADOR .: FABIO / ENZO                                *
000080*    DATA ........: 03/11/1987                                  *
000090*    VRS      DATA           PROGR.   DESCRICAO                 *
000100*    1.0      03/11/1987     FABIO    IMPLANTACAO                *
000110*    1.1      21/04/1994     ENZO     INCLUIDA JANELA DE OCUP.   *
000120*    1.2      19/02/1999     JK       AJUSTE Y2K - DATAS 14 POS  *
000130*    1.3      30/10/2006     RENATO   RF-0318 - CAMPO POSICAO    *
000140******************************************************************
000150 01  REG-VOO.
000160     05  VOO-CHAVE               PIC X(08).
000170     05  VOO-NUM-CHEGADA         PIC X(10).
000180     05  VOO-NUM-PARTIDA         PIC X(10).
000190*--------------------------------------------------------------*
000200*    JANELA DE OCUPACAO - AAAAMMDDHHMMSS, COMPARADA COMO        *
000210*    NUMERO (ORDEM LEXICOGRAFICA = ORDEM CRONOLOGICA)           *
000220*--------------------------------------------------------------*
000230     05  VOO-INICIO-OCUP         PIC 9(14).
000240     05  VOO-INICIO-OCUP-R REDEFINES VOO-INICIO-OCUP.
000250         10  VOO-INIC-DATA       PIC 9(08).
000260         10  VOO-INIC-HORA       PIC 9(06).
000270     05  VOO-FIM-OCUP            PIC 9(14).
000280     05  VOO-FIM-OCUP-R REDEFINES VOO-FIM-OCUP.
000290         10  VOO-FIM-DATA        PIC 9(08).
000300         10  VOO-FIM-HORA        PIC 9(06).
000310     05  VOO-ORIGEM              PIC X(30).
000320     05  VOO-DESTINO             PIC X(30).
000330     05  VOO-AERONAVE            PIC X(08).
000340*--------------------------------------------------------------*
000350*    SITUACAO DO VOO - VALORES DE ORIGEM DO SISTEMA ANTERIOR    *
000360*    (ATTENTE/ALLOUE/TERMINE) - NAO TRADUZIR, CASA COM O        *
000370*    HISTORICO E COM O SISTEMA DE ORIGEM DO PATIO               *
000380*--------------------------------------------------------------*
000390     05  VOO-SITUACAO            PIC X(10).
000400         88  VOO-SIT-ESPERA          VALUE 'ATTENTE'.
000410         88  VOO-SIT-ALOCADO         VALUE 'ALLOUE'.
000420         88  VOO-SIT-TERMINADO       VALUE 'TERMINE'.
000430     05  VOO-POSICAO             PIC X(08).
000440     05  FILLER                  PIC X(01).
000450