000010*                                                               *
000020 IDENTIFICATION DIVISION.
000030 PROGRAM-ID.    ALOCVOO-COB.
000040 AUTHOR.        FABIO.
000050 INSTALLATION.  EMPRESA S/A - CPD - PATIO OPERACOES.
000060 DATE-WRITTEN.  14/06/1986.
000070 DATE-COMPILED.
000080 SECURITY.      USO INTERNO - DEPARTAMENTO DE OPERACOES.
000090******************************************************************
000100*    SISTEMA SMARTPARK - ALOCACAO DE POSICOES DE ESTACIONAMENTO *
000110*    PROGRAMA .....: ALOCVOO-COB                                *
000120*    FINALIDADE ....: ALOCAR CADA VOO EM ESPERA NA MELHOR        *
000130*                     POSICAO DE PATIO COMPATIVEL, RESPEITANDO   *
000140*                     DIMENSAO, PRIORIDADE DE ENCAIXE EXATO E    *
000150*                     AUSENCIA DE CHOQUE DE HORARIO.             *
000160*    ANALISTA ......: FABIO                                      *
000170*    PROGRAMADOR ...: FABIO                                      *
000180*    VRS      DATA           PROGR.   DESCRICAO                  *
000190*    1.0      14/06/1986     FABIO    IMPLANTACAO - 1A VERSAO    *
000200*                                     (POSICOES EM ORDEM DE      *
000210*                                     ENTRADA NO CADASTRO)       *
000220*    1.1      02/09/1991     FABIO    PASSOU A ORDENAR AS        *
000230*                                     POSICOES POR DISTANCIA DO  *
000240*                                     TERMINAL ANTES DE ALOCAR   *
000250*    1.2      21/04/1994     ENZO     INCLUIDO BLOQUEIO DE        *
000260*                                     POSICAO POR OCORRENCIA     *
000270*                                     ABERTA/EM CURSO (OCORRENC)  *
000280*    1.3      19/02/1999     JK       AJUSTE Y2K - DATAS DE       *
000290*                                     OCUPACAO PASSARAM A 14 POS *
000300*    1.4      07/05/2003     LUCIA    RF-0231 - PRIORIDADE DE     *
000310*                                     ENCAIXE EXATO ANTES DO      *
000320*                                     MENOR-AREA                 *
000330*    1.5      30/10/2006     RENATO   RF-0318 - RELATORIO PASSOU  *
000340*                                     A TRAZER DIMENSAO DA       *
000350*                                     AERONAVE NA LINHA DE ERRO   *
000360*    1.6      11/03/2011     SONIA    CR-0447 - PARAMETRO DE      *
000370*                                     DATA/HORA DE EXECUCAO NO    *
000380*                                     CABECALHO DO RELATORIO      *
000390******************************************************************
000400
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480     SELECT AERONAVE  ASSIGN TO DISK
000490                       FILE STATUS IS FS-AERONAVE.
000500     SELECT POSICOES  ASSIGN TO DISK
000510                       FILE STATUS IS FS-POSICOE.
000520     SELECT OCORRENC  ASSIGN TO DISK
000530                       FILE STATUS IS FS-OCORREN.
000540     SELECT VOOS      ASSIGN TO DISK
000550                       FILE STATUS IS FS-VOOS.
000560     SELECT VOOSAIDA  ASSIGN TO DISK
000570                       FILE STATUS IS FS-VOOSAID.
000580     SELECT HISTALOC  ASSIGN TO DISK
000590                       FILE STATUS IS FS-HISTALO.
000600     SELECT PARMEXEC  ASSIGN TO DISK
000610                       FILE STATUS IS FS-PARMEXE.
000620     SELECT RELATORI  ASSIGN TO PRINTER.
000630     SELECT SORTVOO   ASSIGN TO DISK.
000640
000650 DATA DIVISION.
000660 FILE SECTION.
000670 FD  AERONAVE
000680     LABEL RECORD STANDARD
000690     VALUE OF FILE-ID 'AERONAVE.DAT'
000700     RECORD CONTAINS 80 CHARACTERS.
000710     COPY AERONAVE.
000720
000730 FD  POSICOES
000740     LABEL RECORD STANDARD
000750     VALUE OF FILE-ID 'POSICOES.DAT'
000760     RECORD CONTAINS 35 CHARACTERS.
000770     COPY POSICAO.
000780
000790 FD  OCORRENC
000800     LABEL RECORD STANDARD
000810     VALUE OF FILE-ID 'OCORRENC.DAT'
000820     RECORD CONTAINS 136 CHARACTERS.
000830     COPY OCORREN.
000840
000850 FD  VOOS
000860     LABEL RECORD STANDARD
000870     VALUE OF FILE-ID 'VOOS.DAT'
000880     RECORD CONTAINS 143 CHARACTERS.
000890     COPY VOO.
000900
000910 FD  VOOSAIDA
000920     LABEL RECORD STANDARD
000930     VALUE OF FILE-ID 'VOOSAIDA.DAT'
000940     RECORD CONTAINS 143 CHARACTERS.
000950 01  REG-VOOSAID             PIC X(143).
000960
000970 FD  HISTALOC
000980     LABEL RECORD STANDARD
000990     VALUE OF FILE-ID 'HISTALOC.DAT'
001000     RECORD CONTAINS 217 CHARACTERS.
001010     COPY HISTALO.
001020
001030 FD  PARMEXEC
001040     LABEL RECORD STANDARD
001050     VALUE OF FILE-ID 'PARMEXEC.DAT'
001060     RECORD CONTAINS 14 CHARACTERS.
001070 01  REG-PARMEXEC             PIC 9(14).
001080
001090 FD  RELATORI
001100     LABEL RECORD OMITTED.
001110 01  REG-RELATORI             PIC X(132).
001120
001130 SD  SORTVOO.
001140 01  REG-SORTVOO.
001150     05  SRT-INICIO           PIC 9(14).
001160     05  SRT-CHAVE            PIC X(08).
001170     05  SRT-NUMCHE           PIC X(10).
001180     05  SRT-AERON            PIC X(08).
001190     05  SRT-FIM              PIC 9(14).
001200
001210 WORKING-STORAGE SECTION.
001220*----------- STATUS DE ARQUIVO ----------------------------------*
001230 77  FS-AERONAVE             PIC XX               VALUE SPACES.
001240 77  FS-POSICOE              PIC XX               VALUE SPACES.
001250 77  FS-OCORREN              PIC XX               VALUE SPACES.
001260 77  FS-VOOS                 PIC XX               VALUE SPACES.
001270 77  FS-VOOSAID              PIC XX               VALUE SPACES.
001280 77  FS-HISTALO              PIC XX               VALUE SPACES.
001290 77  FS-PARMEXE              PIC XX               VALUE SPACES.
001300
001310*----------- CONTADORES (TODOS COMP) -----------------------------*
001320 77  WS-QTDE-POS             PIC 9(04) COMP       VALUE ZERO.
001330 77  WS-QTDE-AER             PIC 9(04) COMP       VALUE ZERO.
001340 77  WS-QTDE-VOO             PIC 9(04) COMP       VALUE ZERO.
001350 77  WS-QTDE-ATIVA           PIC 9(04) COMP       VALUE ZERO.
001360 77  WS-QTDE-OCUP            PIC 9(04) COMP       VALUE ZERO.
001370 77  WS-CONT-ALOC            PIC 9(06) COMP       VALUE ZERO.
001380 77  WS-CONT-NALOC           PIC 9(06) COMP       VALUE ZERO.
001390 77  WS-CONTLIN              PIC 99    COMP       VALUE ZERO.
001400 77  WS-CONTPAG              PIC 9(05) COMP       VALUE ZERO.
001410
001420*----------- SUBSCRITOS E INDICES (TODOS COMP) --------------------*
001430 77  WS-I                    PIC 9(04) COMP       VALUE ZERO.
001440 77  WS-J                    PIC 9(04) COMP       VALUE ZERO.
001450 77  WS-K                    PIC 9(04) COMP       VALUE ZERO.
001460 77  WS-POS-AER              PIC 9(04) COMP       VALUE ZERO.
001470 77  WS-IDX-OCUP              PIC 9(04) COMP       VALUE ZERO.
001480 77  WS-MELHOR               PIC 9(04) COMP       VALUE ZERO.
001490 77  WS-ACHOU-EXATA          PIC X(01)            VALUE 'N'.
001500     88  WS-ACHOU-SIM            VALUE 'S'.
001510     88  WS-ACHOU-NAO            VALUE 'N'.
001520
001530*----------- AREA DE TRABALHO PARA O VOO CORRENTE ------------------*
001540 01  WS-VOO-ATUAL.
001550     05  WV-CHAVE             PIC X(08).
001560     05  WV-NUMCHE            PIC X(10).
001570     05  WV-AERON             PIC X(08).
001580     05  WV-INICIO            PIC 9(14).
001590     05  WV-FIM               PIC 9(14).
001600     05  WV-COMPR             PIC S9(03)V99.
001610     05  WV-LARG              PIC S9(03)V99.
001620     05  FILLER               PIC X(05).
001630
001640*----------- DATA/HORA DE EXECUCAO (PARAMETRO) --------------------*
001650 01  WS-DATA-HORA-ATUAL       PIC 9(14) VALUE ZERO.
001660 01  WS-DATA-HORA-R REDEFINES WS-DATA-HORA-ATUAL.
001670     05  WS-DHA-DATA          PIC 9(08).
001680     05  WS-DHA-HORA          PIC 9(06).
001690
001700*----------- TABELA DE POSICOES (CADASTRO COMPLETO) ----------------*
001710 01  TAB-POS.
001720     05  TP-ITEM OCCURS 300 TIMES.
001730         10  TP-CHAVE         PIC X(08).
001740         10  TP-NOME          PIC X(10).
001750         10  TP-COMPR         PIC S9(03)V99.
001760         10  TP-LARG          PIC S9(03)V99.
001770         10  TP-AREA          PIC S9(06)V9999.
001780         10  TP-DIST          PIC S9(05).
001790         10  TP-DISP          PIC X(01).
001800         10  TP-BLOQ          PIC X(01).
001810
001820*----------- POSICOES ATIVAS, EM ORDEM DE DISTANCIA -----------------*
001830 01  TAB-ATIVA.
001840     05  TA-ITEM OCCURS 300 TIMES PIC 9(04) COMP.
001850
001860*----------- TABELA DE AERONAVES (CADASTRO COMPLETO) ----------------*
001870 01  TAB-AER.
001880     05  TR-ITEM OCCURS 500 TIMES.
001890         10  TR-CHAVE         PIC X(08).
001900         10  TR-MATRIC        PIC X(05).
001910         10  TR-COMPR         PIC S9(03)V99.
001920         10  TR-ENVERG        PIC S9(03)V99.
001930         10  TR-TIPO          PIC X(04).
001940         10  TR-DESCR         PIC X(50).
001950
001960*----------- TABELA DE VOOS (TODAS AS SITUACOES, ORDEM DE ENTRADA) --*
001970 01  TAB-VOO.
001980     05  TV-ITEM OCCURS 2000 TIMES.
001990         10  TV-CHAVE         PIC X(08).
002000         10  TV-NUMCHE        PIC X(10).
002010         10  TV-NUMPAR        PIC X(10).
002020         10  TV-INICIO        PIC 9(14).
002030         10  TV-FIM           PIC 9(14).
002040         10  TV-ORIGEM        PIC X(30).
002050         10  TV-DESTINO       PIC X(30).
002060         10  TV-AERON         PIC X(08).
002070         10  TV-SIT           PIC X(10).
002080         10  TV-POS           PIC X(08).
002090
002100*----------- OCUPACOES CONHECIDAS (PARA TESTE DE CHOQUE) ------------*
002110 01  TAB-OCUP.
002120     05  TO-ITEM OCCURS 2000 TIMES.
002130         10  TO-POSICAO       PIC X(08).
002140         10  TO-INICIO        PIC 9(14).
002150         10  TO-FIM           PIC 9(14).
002160
002170*----------- LINHAS DO RELATORIO (132 COLUNAS) -----------------------*
002180 01  CAB-TITULO.
002190     05  FILLER               PIC X(20) VALUE 'SISTEMA SMARTPARK'.
002200     05  FILLER               PIC X(40) VALUE
002210         'ALOCACAO DE POSICOES DE ESTACIONAMENTO'.
002220     05  FILLER               PIC X(10) VALUE 'EXECUTADO '.
002230     05  CAB-DATAHORA         PIC 9(14).
002240     05  FILLER               PIC X(48) VALUE SPACES.
002250
002260 01  CAB-COLUNAS.
002270     05  FILLER               PIC X(12) VALUE 'VOO CHEGADA'.
002280     05  FILLER               PIC X(09) VALUE 'MATRICULA'.
002290     05  FILLER               PIC X(14) VALUE 'COMPR.  LARG.'.
002300     05  FILLER               PIC X(30) VALUE
002310         'RESULTADO DA ALOCACAO'.
002320     05  FILLER               PIC X(67) VALUE SPACES.
002330
002340 01  DET-LINHA.
002350     05  DET-NUMCHE           PIC X(10).
002360     05  FILLER               PIC X(02) VALUE SPACES.
002370     05  DET-MATRIC           PIC X(05).
002380     05  FILLER               PIC X(02) VALUE SPACES.
002390     05  DET-COMPR            PIC ZZ9,99.
002400     05  FILLER               PIC X(01) VALUE SPACES.
002410     05  DET-LARG             PIC ZZ9,99.
002420     05  FILLER               PIC X(02) VALUE SPACES.
002430     05  DET-RESULT           PIC X(20).
002440     05  FILLER               PIC X(78) VALUE SPACES.
002450
002460 01  TRL-LINHA1.
002470     05  FILLER               PIC X(24) VALUE
002480         'TOTAL DE VOOS PROCESSADOS'.
002490     05  TRL-PROC             PIC ZZZ.ZZ9.
002500     05  FILLER               PIC X(101) VALUE SPACES.
002510
002520 01  TRL-LINHA2.
002530     05  FILLER               PIC X(24) VALUE
002540         'TOTAL DE VOOS ALOCADOS  '.
002550     05  TRL-ALOC             PIC ZZZ.ZZ9.
002560     05  FILLER               PIC X(101) VALUE SPACES.
002570
002580 01  TRL-LINHA3.
002590     05  FILLER               PIC X(24) VALUE
002600         'TOTAL DE VOOS NAO ALOC. '.
002610     05  TRL-NALOC            PIC ZZZ.ZZ9.
002620     05  FILLER               PIC X(101) VALUE SPACES.
002630
002640 PROCEDURE DIVISION.
002650
002660*    ABRE TODOS OS ARQUIVOS DO PROCESSAMENTO. SE FALTAR ALGUM DOS    *
002670*    TRES CADASTROS-MESTRE (AERONAVE, POSICOES OU VOOS) O JOB E      *
002680*    ABORTADO NA HORA - NAO HA ALOCACAO POSSIVEL SEM ELES. O         *
002690*    PARAMETRO DE DATA/HORA (PARMEXEC) E OPCIONAL: SE FALTAR OU      *
002700*    VIER EM BRANCO, O CABECALHO DO RELATORIO SAI COM ZEROS (CR-0447).*
002710 0100-ABERTURA.
002720*    ABRE OS TRES CADASTROS-MESTRE EM MODO LEITURA.                  *
002730     OPEN INPUT  AERONAVE
002740                 POSICOES
002750                 OCORRENC
002760                 VOOS
002770                 PARMEXEC
002780*    ABRE OS ARQUIVOS DE SAIDA - VOOSAIDA (MESTRE DE VOOS ATUALIZADO),*
002790*    HISTALOC (HISTORICO DE ALOCACAO) E O RELATORIO GERENCIAL.       *
002800     OPEN OUTPUT VOOSAIDA
002810                 HISTALOC
002820                 RELATORI
002830     IF FS-AERONAVE NOT = '00' OR FS-POSICOE NOT = '00'
002840                        OR FS-VOOS NOT = '00'
002850        DISPLAY 'ALOCVOO - CADASTRO-MESTRE AUSENTE - ABORTADO'
002860        GO TO 0999-ENCERRA.
002870
002880*    PARMEXEC E OPCIONAL (CR-0447) - SE NAO EXISTIR, O CABECALHO SAI *
002890*    COM DATA/HORA ZERADA, SEM ABORTAR O JOB.                        *
002900     READ PARMEXEC INTO WS-DATA-HORA-ATUAL
002910         AT END MOVE ZERO TO WS-DATA-HORA-ATUAL.
002920*    IMPRIME O CABECALHO DA PRIMEIRA PAGINA DO RELATORIO.            *
002930     MOVE WS-DATA-HORA-ATUAL TO CAB-DATAHORA
002940     WRITE REG-RELATORI FROM CAB-TITULO AFTER PAGE
002950     WRITE REG-RELATORI FROM CAB-COLUNAS AFTER 2.
002960*    WS-CONTLIN COMECA EM 4 (TITULO + COLUNAS + 1 LINHA EM BRANCO).  *
002970     MOVE 4 TO WS-CONTLIN
002980     MOVE 1 TO WS-CONTPAG.
002990
003000*    CARREGA O MESTRE DE POSICOES EM TAB-POS. A AREA (TP-AREA)    *
003010*    E CALCULADA AQUI UMA SO VEZ PARA NAO REPETIR A               *
003020*    MULTIPLICACAO A CADA VOO TESTADO EM 0820-AVALIA-POSICAO.     *
003030*    LEITURA SEQUENCIAL DO MESTRE DE POSICOES (POS-CHAVE JA VEM EM   *
003040*    ORDEM DE CADASTRO, NAO DE DISTANCIA - A ORDENACAO POR           *
003050*    DISTANCIA SO ACONTECE DEPOIS, EM 0500, SOBRE AS POSICOES        *
003060*    ATIVAS). GO TO NO FINAL DO PARAGRAFO FAZ O LOOP ATE O AT END.   *
003070 0200-CARGA-POSICOES.
003080     READ POSICOES NEXT
003090         AT END GO TO 0299-FIM.
003100*    NOVA POSICAO NA TABELA - TODOS OS CAMPOS DO MESTRE SAO COPIADOS *
003110*    PARA A ENTRADA CORRESPONDENTE.                                  *
003120     ADD 1 TO WS-QTDE-POS
003130     MOVE POS-CHAVE       TO TP-CHAVE (WS-QTDE-POS)
003140     MOVE POS-NOME        TO TP-NOME  (WS-QTDE-POS)
003150     MOVE POS-COMPRIMENTO TO TP-COMPR (WS-QTDE-POS)
003160     MOVE POS-LARGURA     TO TP-LARG  (WS-QTDE-POS)
003170     COMPUTE TP-AREA (WS-QTDE-POS) =
003180         POS-COMPRIMENTO * POS-LARGURA
003190     MOVE POS-DISTANCIA   TO TP-DIST  (WS-QTDE-POS)
003200     MOVE POS-DISPONIVEL  TO TP-DISP  (WS-QTDE-POS)
003210*    RF-0344/2009: CARGAPOS JA REJEITA COMPRIMENTO/LARGURA         *
003220*    ZERADOS NA ENTRADA, MAS UMA POSICAO PODE TER SIDO CRIADA     *
003230*    ANTES DESSA VALIDACAO EXISTIR. POS-DIMENSAO-N TESTA AS       *
003240*    DUAS MEDIDAS DE UMA SO VEZ (UM COMPARE SO) - SE AMBAS        *
003250*    VIEREM ZERADAS A POSICAO JA NASCE BLOQUEADA P/ALOCACAO.      *
003260     IF POS-DIMENSAO-N = ZERO
003270        DISPLAY 'ALOCVOO - POSICAO SEM DIMENSAO - BLOQUEADA: '
003280                POS-CHAVE
003290        MOVE 'S'             TO TP-BLOQ  (WS-QTDE-POS)
003300     ELSE
003310        MOVE 'N'             TO TP-BLOQ  (WS-QTDE-POS).
003320     GO TO 0200-CARGA-POSICOES.
003330 0299-FIM. EXIT.
003340
003350*    CARREGA O MESTRE DE AERONAVES EM TAB-AER. AERONAVE SEM       *
003360*    COMPRIMENTO/ENVERGADURA CADASTRADOS NAO TEM COMO SER         *
003370*    COMPARADA COM POSICAO ALGUMA - E IGNORADA NESTA CARGA E O    *
003380*    VOO DELA CAI EM 0900-REGISTRA-FALHA MAIS ADIANTE.            *
003390*    MESMA TECNICA DE 0200: LEITURA SEQUENCIAL COM LOOP VIA GO TO.   *
003400 0300-CARGA-AERONAVES.
003410     READ AERONAVE NEXT
003420         AT END GO TO 0399-FIM.
003430     IF AER-DIMENSAO-N = ZERO
003440        DISPLAY 'ALOCVOO - AERONAVE SEM DIMENSAO - IGNORADA: '
003450                AER-CHAVE
003460        GO TO 0300-CARGA-AERONAVES.
003470*    NOVA AERONAVE NA TABELA - SO CHEGA AQUI QUEM PASSOU O TESTE DE  *
003480*    DIMENSAO ACIMA.                                                 *
003490     ADD 1 TO WS-QTDE-AER
003500     MOVE AER-CHAVE       TO TR-CHAVE  (WS-QTDE-AER)
003510     MOVE AER-MATRICULA   TO TR-MATRIC (WS-QTDE-AER)
003520     MOVE AER-COMPRIMENTO TO TR-COMPR  (WS-QTDE-AER)
003530     MOVE AER-ENVERGADURA TO TR-ENVERG (WS-QTDE-AER)
003540     MOVE AER-TIPO        TO TR-TIPO   (WS-QTDE-AER)
003550     MOVE AER-DESCRICAO   TO TR-DESCR  (WS-QTDE-AER)
003560     GO TO 0300-CARGA-AERONAVES.
003570 0399-FIM. EXIT.
003580
003590*    PERCORRE O MESTRE DE OCORRENCIAS (MANUTENCAO, INTERDICAO,       *
003600*    ACIDENTE ETC.) MARCANDO COMO BLOQUEADA (TP-BLOQ) TODA POSICAO   *
003610*    COM OCORRENCIA ABERTA OU EM CURSO. OCORRENCIA JA ENCERRADA      *
003620*    (OCR-SIT-ENCERRADA) NAO IMPEDE MAIS A ALOCACAO E E IGNORADA AQUI.*
003630 0400-CARGA-OCORRENCIAS.
003640     READ OCORRENC NEXT
003650         AT END GO TO 0499-FIM.
003660     IF OCR-SIT-ABERTA OR OCR-SIT-EM-CURSO
003670        PERFORM 0410-MARCA-BLOQUEIO.
003680     GO TO 0400-CARGA-OCORRENCIAS.
003690*    TERMINADA A CARGA DE OCORRENCIAS, MONTA A LISTA DE POSICOES     *
003700*    ATIVAS ORDENADA POR DISTANCIA (0500) ANTES DE ENTRAR NA FASE    *
003710*    DE ALOCACAO PROPRIAMENTE DITA.                                  *
003720 0499-FIM.
003730     GO TO 0500-ORDENA-ATIVAS.
003740
003750*    VARRE TODA A TAB-POS PROCURANDO A POSICAO DA OCORRENCIA -       *
003760*    NAO HA INDICE DIRETO POR CHAVE, SO BUSCA LINEAR MESMO.          *
003770 0410-MARCA-BLOQUEIO.
003780     PERFORM 0420-LOCALIZA-POS VARYING WS-I FROM 1 BY 1
003790             UNTIL WS-I > WS-QTDE-POS.
003800
003810*    TESTA UM ITEM DA TABELA POR VEZ. MARCA TP-BLOQ COM 'S' -        *
003820*    QUEM DESMARCA (VOLTA A 'N') E SOMENTE 0200, NA PROXIMA CARGA.   *
003830 0420-LOCALIZA-POS.
003840     IF TP-CHAVE (WS-I) = OCR-POSICAO
003850        MOVE 'S' TO TP-BLOQ (WS-I).
003860
003870 0500-ORDENA-ATIVAS.
003880*    SELECIONA AS POSICOES DISPONIVEIS E NAO BLOQUEADAS E AS
003890*    ORDENA POR DISTANCIA ASCENDENTE (INSERCAO, ESTAVEL).
003900     PERFORM 0510-INCLUI-ATIVA VARYING WS-I FROM 1 BY 1
003910             UNTIL WS-I > WS-QTDE-POS.
003920     GO TO 0550-PROCESSA-ALOCACAO.
003930
003940*    SO ENTRA NA LISTA DE ATIVAS A POSICAO DISPONIVEL (TP-DISP = 'Y')*
003950*    E NAO BLOQUEADA (TP-BLOQ = 'N') - POSICAO INDISPONIVEL OU COM   *
003960*    OCORRENCIA ABERTA NUNCA CHEGA A SER AVALIADA EM 0820.           *
003970 0510-INCLUI-ATIVA.
003980     IF TP-DISP (WS-I) = 'Y' AND TP-BLOQ (WS-I) = 'N'
003990        ADD 1 TO WS-QTDE-ATIVA
004000        MOVE WS-I TO TA-ITEM (WS-QTDE-ATIVA)
004010        PERFORM 0520-REPOSICIONA.
004020
004030 0520-REPOSICIONA.
004040*    "BOLHA" SIMPLES DO ITEM RECEM-INCLUIDO PARA A POSICAO
004050*    CORRETA NA LISTA JA ORDENADA POR DISTANCIA.
004060     MOVE WS-QTDE-ATIVA TO WS-J
004070     PERFORM 0530-TROCA-SE-PRECISA
004080             UNTIL WS-J < 2.
004090
004100*    TROCA DE LUGAR NA TABELA TA-ITEM SEMPRE QUE O ITEM RECEM        *
004110*    INCLUIDO TIVER DISTANCIA MENOR QUE O VIZINHO ANTERIOR - REPETE  *
004120*    ENQUANTO HOUVER TROCA (WS-J RECUA) OU CHEGAR AO INICIO DA LISTA.*
004130 0530-TROCA-SE-PRECISA.
004140     MOVE TA-ITEM (WS-J)     TO WS-K
004150     IF TP-DIST (TA-ITEM (WS-J)) < TP-DIST (TA-ITEM (WS-J - 1))
004160        MOVE TA-ITEM (WS-J - 1) TO TA-ITEM (WS-J)
004170        MOVE WS-K               TO TA-ITEM (WS-J - 1)
004180        SUBTRACT 1 FROM WS-J
004190     ELSE
004200        MOVE 1 TO WS-J.
004210
004220 0550-PROCESSA-ALOCACAO.
004230*    O SORT CARREGA A TABELA DE VOOS (TAB-VOO) E A TABELA DE
004240*    OCUPACOES CONHECIDAS (TAB-OCUP) NA FASE DE ENTRADA, E
004250*    ALOCA CADA VOO EM ESPERA, NA ORDEM DE INICIO DE OCUPACAO,
004260*    NA FASE DE SAIDA (VEJA 0600 E 0700, RESPECTIVAMENTE).
004270     SORT SORTVOO
004280          ASCENDING KEY SRT-INICIO
004290          INPUT PROCEDURE 0600-SELECIONA-VOO
004300          OUTPUT PROCEDURE 0700-EMITE-ALOCACAO.
004310     PERFORM 0990-GRAVA-SAIDA.
004320     GO TO 0999-ENCERRA.
004330
004340 0600-SELECIONA-VOO SECTION.
004350 0610-LE-VOOS.
004360     READ VOOS NEXT
004370         AT END GO TO 0619-FIM.
004380     ADD 1 TO WS-QTDE-VOO
004390*    COPIA O REGISTRO DE VOO INTEIRO PARA A TABELA EM MEMORIA - A    *
004400*    TAB-VOO E A BASE PARA A REGRAVACAO DO MESTRE EM 0990.           *
004410     MOVE VOO-CHAVE       TO TV-CHAVE  (WS-QTDE-VOO)
004420     MOVE VOO-NUM-CHEGADA TO TV-NUMCHE (WS-QTDE-VOO)
004430     MOVE VOO-NUM-PARTIDA TO TV-NUMPAR (WS-QTDE-VOO)
004440     MOVE VOO-INICIO-OCUP TO TV-INICIO (WS-QTDE-VOO)
004450     MOVE VOO-FIM-OCUP    TO TV-FIM    (WS-QTDE-VOO)
004460     MOVE VOO-ORIGEM      TO TV-ORIGEM (WS-QTDE-VOO)
004470     MOVE VOO-DESTINO     TO TV-DESTINO(WS-QTDE-VOO)
004480     MOVE VOO-AERONAVE    TO TV-AERON  (WS-QTDE-VOO)
004490     MOVE VOO-SITUACAO    TO TV-SIT    (WS-QTDE-VOO)
004500     MOVE VOO-POSICAO     TO TV-POS    (WS-QTDE-VOO)
004510*    VOO JA ALOCADO EM EXECUCAO ANTERIOR RESERVA SUA JANELA EM       *
004520*    TAB-OCUP PARA TESTE DE CHOQUE DOS VOOS AINDA EM ESPERA.         *
004530     IF VOO-SIT-ALOCADO
004540        ADD 1 TO WS-QTDE-OCUP
004550        MOVE VOO-POSICAO     TO TO-POSICAO (WS-QTDE-OCUP)
004560        MOVE VOO-INICIO-OCUP TO TO-INICIO  (WS-QTDE-OCUP)
004570        MOVE VOO-FIM-OCUP    TO TO-FIM     (WS-QTDE-OCUP).
004580*    VOO EM ESPERA E LIBERADO PARA O SORT (RELEASE) - A ORDEM DE     *
004590*    SAIDA DO SORT (POR SRT-INICIO) DEFINE A ORDEM DE ALOCACAO.      *
004600     IF VOO-SIT-ESPERA
004610        MOVE VOO-INICIO-OCUP TO SRT-INICIO
004620        MOVE VOO-CHAVE       TO SRT-CHAVE
004630        MOVE VOO-NUM-CHEGADA TO SRT-NUMCHE
004640        MOVE VOO-AERONAVE    TO SRT-AERON
004650        MOVE VOO-FIM-OCUP    TO SRT-FIM
004660        RELEASE REG-SORTVOO.
004670     GO TO 0610-LE-VOOS.
004680 0619-FIM. EXIT.
004690
004700 0700-EMITE-ALOCACAO SECTION.
004710 0710-LE-SORT.
004720     RETURN SORTVOO AT END
004730            GO TO 0719-FIM.
004740     PERFORM 0800-ALOCA-VOO THRU 0890-FIM-ALOCA.
004750     GO TO 0710-LE-SORT.
004760 0719-FIM. EXIT.
004770
004780 0800-PROCESSAMENTO SECTION.
004790 0800-ALOCA-VOO.
004800*    MONTA A AREA DE TRABALHO DO VOO CORRENTE A PARTIR DO REGISTRO   *
004810*    DEVOLVIDO PELO SORT.                                            *
004820     MOVE SRT-CHAVE  TO WV-CHAVE
004830     MOVE SRT-NUMCHE TO WV-NUMCHE
004840     MOVE SRT-AERON  TO WV-AERON
004850     MOVE SRT-INICIO TO WV-INICIO
004860     MOVE SRT-FIM    TO WV-FIM
004870     MOVE ZERO TO WS-POS-AER
004880     PERFORM 0810-LOCALIZA-AERONAVE VARYING WS-I FROM 1 BY 1
004890             UNTIL WS-I > WS-QTDE-AER.
004900
004910     IF WS-POS-AER = ZERO OR WV-INICIO = ZERO OR WV-FIM = ZERO
004920        PERFORM 0900-REGISTRA-FALHA
004930        GO TO 0890-FIM-ALOCA.
004940
004950*    COPIA A DIMENSAO DA AERONAVE PARA A AREA DE TRABALHO DO VOO -   *
004960*    E CONTRA ESSAS DUAS MEDIDAS QUE CADA POSICAO ATIVA E TESTADA.   *
004970     MOVE TR-COMPR  (WS-POS-AER) TO WV-COMPR
004980     MOVE TR-ENVERG (WS-POS-AER) TO WV-LARG
004990     MOVE ZERO TO WS-MELHOR
005000     SET WS-ACHOU-NAO TO TRUE
005010     PERFORM 0820-AVALIA-POSICAO VARYING WS-I FROM 1 BY 1
005020             UNTIL WS-I > WS-QTDE-ATIVA OR WS-ACHOU-SIM.
005030
005040     IF WS-MELHOR = ZERO
005050        PERFORM 0900-REGISTRA-FALHA
005060     ELSE
005070        PERFORM 0950-REGISTRA-SUCESSO.
005080
005090 0890-FIM-ALOCA. EXIT.
005100
005110*    BUSCA LINEAR PELA MATRICULA/CHAVE DA AERONAVE DO VOO (WV-AERON) *
005120*    NA TAB-AER. SE NAO ACHAR, WS-POS-AER FICA ZERO E O VOO CAI EM   *
005130*    0900-REGISTRA-FALHA COM MOTIVO 'INVALID DATA'.                  *
005140 0810-LOCALIZA-AERONAVE.
005150     IF TR-CHAVE (WS-I) = WV-AERON AND WS-POS-AER = ZERO
005160        MOVE WS-I TO WS-POS-AER.
005170
005180 0820-AVALIA-POSICAO.
005190*    POSICOES SAO PERCORRIDAS NA ORDEM DE DISTANCIA (TA-ITEM).
005200*    A PRIMEIRA POSICAO COMPATIVEL, LIVRE E DE ENCAIXE EXATO
005210*    (COMPR. = COMPR. E LARG. = LARG.) ENCERRA A BUSCA. SE NAO
005220*    HOUVER ENCAIXE EXATO, FICA REGISTRADA A MENOR AREA.
005230     MOVE TA-ITEM (WS-I) TO WS-J
005240     IF WV-COMPR > TP-COMPR (WS-J) OR WV-LARG > TP-LARG (WS-J)
005250        NEXT SENTENCE
005260     ELSE
005270        PERFORM 0830-TESTA-CHOQUE
005280        IF WS-K = ZERO
005290           IF TP-COMPR (WS-J) = WV-COMPR
005300                             AND TP-LARG (WS-J) = WV-LARG
005310              MOVE WS-J TO WS-MELHOR
005320              SET WS-ACHOU-SIM TO TRUE
005330           ELSE
005340              IF WS-MELHOR = ZERO
005350                 MOVE WS-J TO WS-MELHOR
005360              ELSE
005370                 IF TP-AREA (WS-J) < TP-AREA (WS-MELHOR)
005380                    MOVE WS-J TO WS-MELHOR.
005390
005400 0830-TESTA-CHOQUE.
005410*    WS-K VOLTA ZERO SE A POSICAO TA-ITEM(WS-I) ESTIVER LIVRE NA
005420*    JANELA [WV-INICIO, WV-FIM) E DIFERENTE DE ZERO SE HOUVER
005430*    CHOQUE COM ALGUMA OCUPACAO JA CONHECIDA.
005440     MOVE ZERO TO WS-K
005450     PERFORM 0840-COMPARA-OCUPACAO VARYING WS-IDX-OCUP FROM 1
005460             BY 1 UNTIL WS-IDX-OCUP > WS-QTDE-OCUP OR WS-K NOT = 0.
005470
005480*    TESTA SE A JANELA [WV-INICIO, WV-FIM) DO VOO EM ESPERA SE       *
005490*    SOBREPOE A JANELA DE UMA OCUPACAO JA CONHECIDA NA MESMA         *
005500*    POSICAO (TP-CHAVE). NAO HA SOBREPOSICAO SE UMA JANELA TERMINA   *
005510*    ANTES OU NO EXATO INSTANTE EM QUE A OUTRA COMECA.               *
005520 0840-COMPARA-OCUPACAO.
005530     IF TO-POSICAO (WS-IDX-OCUP) = TP-CHAVE (WS-J)
005540        IF NOT (TO-FIM (WS-IDX-OCUP) <= WV-INICIO
005550                        OR TO-INICIO (WS-IDX-OCUP) >= WV-FIM)
005560           MOVE 1 TO WS-K.
005570
005580*    VOO NAO ALOCADO POR DOIS MOTIVOS POSSIVEIS: AERONAVE/HORARIO    *
005590*    INVALIDO NO CADASTRO (WS-POS-AER = ZERO, OU INICIO/FIM ZERADOS) *
005600*    OU NENHUMA POSICAO LIVRE COMPATIVEL (WS-MELHOR = ZERO). O       *
005610*    RELATORIO DISTINGUE OS DOIS CASOS PELA COLUNA DE RESULTADO.     *
005620 0900-REGISTRA-FALHA.
005630*    CONTADOR DE NAO ALOCADOS PARA O RODAPE DO RELATORIO.            *
005640     ADD 1 TO WS-CONT-NALOC
005650     MOVE WV-NUMCHE TO DET-NUMCHE
005660     IF WS-POS-AER NOT = ZERO
005670        MOVE TR-MATRIC (WS-POS-AER) TO DET-MATRIC
005680        MOVE TR-COMPR  (WS-POS-AER) TO DET-COMPR
005690        MOVE TR-ENVERG (WS-POS-AER) TO DET-LARG
005700        MOVE 'NO STAND'             TO DET-RESULT
005710     ELSE
005720        MOVE SPACES                 TO DET-MATRIC
005730        MOVE ZERO                   TO DET-COMPR DET-LARG
005740        MOVE 'INVALID DATA'         TO DET-RESULT.
005750     PERFORM 0960-IMPRIME-DETALHE.
005760
005770*    VOO ALOCADO NA MELHOR POSICAO ENCONTRADA (WS-MELHOR). ATUALIZA  *
005780*    A TAB-VOO (SITUACAO E POSICAO), GRAVA O HISTORICO DA ALOCACAO   *
005790*    E RESERVA A JANELA DE OCUPACAO NA TAB-OCUP PARA QUE OS          *
005800*    PROXIMOS VOOS DA MESMA RODADA JA CONSIDEREM ESSE CHOQUE.        *
005810 0950-REGISTRA-SUCESSO.
005820*    CONTADOR DE ALOCADOS PARA O RODAPE DO RELATORIO.                *
005830     ADD 1 TO WS-CONT-ALOC
005840     PERFORM 0970-ATUALIZA-TAB-VOO
005850     PERFORM 0980-GRAVA-HISTORICO
005860     MOVE WV-NUMCHE              TO DET-NUMCHE
005870     MOVE TR-MATRIC (WS-POS-AER) TO DET-MATRIC
005880     MOVE WV-COMPR               TO DET-COMPR
005890     MOVE WV-LARG                TO DET-LARG
005900     MOVE TP-NOME (WS-MELHOR)    TO DET-RESULT
005910     PERFORM 0960-IMPRIME-DETALHE
005920     ADD 1 TO WS-QTDE-OCUP
005930     MOVE TP-CHAVE (WS-MELHOR) TO TO-POSICAO (WS-QTDE-OCUP)
005940     MOVE WV-INICIO            TO TO-INICIO  (WS-QTDE-OCUP)
005950     MOVE WV-FIM               TO TO-FIM     (WS-QTDE-OCUP).
005960
005970*    QUEBRA DE PAGINA DE 54 LINHAS (TAMANHO DO FORMULARIO DO CPD).   *
005980 0960-IMPRIME-DETALHE.
005990     IF WS-CONTLIN > 54
006000        WRITE REG-RELATORI FROM CAB-TITULO AFTER PAGE
006010        WRITE REG-RELATORI FROM CAB-COLUNAS AFTER 2
006020*    WS-CONTLIN COMECA EM 4 (TITULO + COLUNAS + 1 LINHA EM BRANCO).  *
006030        MOVE 4 TO WS-CONTLIN.
006040     WRITE REG-RELATORI FROM DET-LINHA AFTER 1
006050     ADD 1 TO WS-CONTLIN.
006060
006070*    LOCALIZA O VOO NA TAB-VOO PELA CHAVE E GRAVA A SITUACAO/POSICAO *
006080*    RESULTANTES - O TERMO 'ALLOUE' VEM DO LEIAUTE ORIGINAL DO       *
006090*    ARQUIVO DE VOOS, MANTIDO POR COMPATIBILIDADE COM O CARGAPOS.    *
006100 0970-ATUALIZA-TAB-VOO.
006110     PERFORM 0975-LOCALIZA-VOO VARYING WS-I FROM 1 BY 1
006120             UNTIL WS-I > WS-QTDE-VOO OR TV-CHAVE (WS-I) = WV-CHAVE.
006130     MOVE 'ALLOUE'            TO TV-SIT (WS-I)
006140     MOVE TP-CHAVE (WS-MELHOR) TO TV-POS (WS-I).
006150
006160*    CONTINUE: A CONDICAO DE PARADA (TV-CHAVE = WV-CHAVE) JA ESTA    *
006170*    TODA NA CLAUSULA UNTIL DO PERFORM EM 0970 - NAO HA NADA A       *
006180*    FAZER DENTRO DO LOOP ALEM DE AVANCAR O SUBSCRITO.               *
006190 0975-LOCALIZA-VOO.
006200     CONTINUE.
006210
006220*    GRAVA UMA LINHA NO ARQUIVO HISTALOC PARA CADA ALOCACAO BEM      *
006230*    SUCEDIDA - ESSE HISTORICO E A UNICA FONTE USADA PELO RELATORIO  *
006240*    DE AUDITORIA GERENCIAL (FORA DO ESCOPO DESTE PROGRAMA).         *
006250 0980-GRAVA-HISTORICO.
006260*    LIMPA A AREA ANTES DE MONTAR A LINHA DE HISTORICO, EVITANDO     *
006270*    LIXO DE GRAVACAO ANTERIOR NOS CAMPOS NAO PREENCHIDOS.           *
006280     MOVE SPACES TO REG-HISTALO
006290     MOVE TV-NUMCHE  (WS-I) TO HAL-NUM-CHEGADA
006300     MOVE TV-NUMPAR  (WS-I) TO HAL-NUM-PARTIDA
006310     MOVE TV-INICIO  (WS-I) TO HAL-INICIO-OCUP
006320     MOVE TV-FIM     (WS-I) TO HAL-FIM-OCUP
006330     MOVE TV-ORIGEM  (WS-I) TO HAL-ORIGEM
006340     MOVE TV-DESTINO (WS-I) TO HAL-DESTINO
006350     MOVE TP-NOME   (WS-MELHOR) TO HAL-NOME-POSICAO
006360     MOVE TR-MATRIC (WS-POS-AER) TO HAL-MATRICULA
006370     MOVE TR-TIPO   (WS-POS-AER) TO HAL-TIPO-AERONAVE
006380     MOVE TR-DESCR  (WS-POS-AER) TO HAL-DESCR-AERONAVE
006390     WRITE REG-HISTALO.
006400
006410*    REGRAVA TODO O MESTRE DE VOOS (AGORA ATUALIZADO COM SITUACAO    *
006420*    E POSICAO) NO ARQUIVO VOOSAIDA, QUE SUBSTITUI O VOOS.DAT NA     *
006430*    PROXIMA EXECUCAO DO CICLO OPERACIONAL.                          *
006440 0990-GRAVA-SAIDA.
006450     PERFORM 0995-ESCREVE-VOO VARYING WS-I FROM 1 BY 1
006460             UNTIL WS-I > WS-QTDE-VOO.
006470
006480*    UM REGISTRO DE SAIDA POR ITEM DA TAB-VOO, NA MESMA ORDEM DE     *
006490*    ENTRADA ORIGINAL (NAO NA ORDEM DE ALOCACAO).                    *
006500 0995-ESCREVE-VOO.
006510*    LIMPA A AREA ANTES DE MONTAR O REGISTRO DE SAIDA.               *
006520     MOVE SPACES TO REG-VOO
006530     MOVE TV-CHAVE  (WS-I) TO VOO-CHAVE
006540     MOVE TV-NUMCHE (WS-I) TO VOO-NUM-CHEGADA
006550     MOVE TV-NUMPAR (WS-I) TO VOO-NUM-PARTIDA
006560     MOVE TV-INICIO (WS-I) TO VOO-INICIO-OCUP
006570     MOVE TV-FIM    (WS-I) TO VOO-FIM-OCUP
006580     MOVE TV-ORIGEM (WS-I) TO VOO-ORIGEM
006590     MOVE TV-DESTINO(WS-I) TO VOO-DESTINO
006600     MOVE TV-AERON  (WS-I) TO VOO-AERONAVE
006610     MOVE TV-SIT    (WS-I) TO VOO-SITUACAO
006620     MOVE TV-POS    (WS-I) TO VOO-POSICAO
006630     WRITE REG-VOOSAID FROM REG-VOO.
006640
006650*    TOTALIZA E IMPRIME O RODAPE DO RELATORIO E FECHA TUDO. NAO HA   *
006660*    ROLLBACK: OS ARQUIVOS DE SAIDA JA FORAM GRAVADOS LINHA A LINHA  *
006670*    DURANTE O PROCESSAMENTO.                                        *
006680 0999-ENCERRA.
006690*    WS-I E REUTILIZADA COMO ACUMULADOR TEMPORARIO AQUI - O          *
006700*    PROCESSAMENTO JA TERMINOU E NAO HA MAIS SUBSCRITO A CONTROLAR.  *
006710     ADD WS-CONT-ALOC WS-CONT-NALOC GIVING WS-I
006720     MOVE WS-I          TO TRL-PROC
006730     MOVE WS-CONT-ALOC  TO TRL-ALOC
006740     MOVE WS-CONT-NALOC TO TRL-NALOC
006750     WRITE REG-RELATORI FROM TRL-LINHA1 AFTER 2
006760     WRITE REG-RELATORI FROM TRL-LINHA2 AFTER 1
006770     WRITE REG-RELATORI FROM TRL-LINHA3 AFTER 1
006780*    FECHA TUDO E ENCERRA O JOB.                                     *
006790     CLOSE AERONAVE POSICOES OCORRENC VOOS VOOSAIDA
006800           HISTALOC PARMEXEC RELATORI
006810     STOP RUN.
006820
006830