000010******************************************************************
000020*    EMPRESA S/A  -  SISTEMA SMARTPARK DE ALOCACAO DE POSICOES  *
000030*    COPY .......: AERONAVE                                     *
000040*    FINALIDADE ..: LAYOUT DO CADASTRO-MESTRE DE AERONAVES      *
000050*                   (ARQUIVO AERONAVE, 80 POSICOES)             *
000060*    ANALISTA ....: FABIO                                       *
000070*    PROGRAMADOR .: FABIO                                       *
000080*    DATA ........: 14/06/1986                                  *
000090*    VRS      DATA           PROGR.   DESCRICAO                 *
000100*    1.0      14/06/1986     FABIO    IMPLANTACAO                *
000110*    1.1      02/09/1991     FABIO    INCLUIDO AER-DESCRICAO     *
000120*    1.2      19/02/1999     JK       AJUSTE Y2K - CHAVE 8 POS   *
000130*    1.3      07/05/2003     LUCIA    REVISAO GERAL - RF-0231    *
000140******************************************************************
000150 01  REG-AERONAVE.
000160*--------------------------------------------------------------*
000170*    CHAVE DO CADASTRO DE AERONAVES                            *
000180*--------------------------------------------------------------*
000190     05  AER-CHAVE              PIC X(08).
000200*--------------------------------------------------------------*
000210*    MATRICULA - SEMPRE MAIUSCULA, SEM BRANCOS NAS PONTAS      *
000220*    (VALIDADA EM CARGAAVI ANTES DE ENTRAR NO MESTRE)          *
000230*--------------------------------------------------------------*
000240     05  AER-MATRICULA          PIC X(05).
000250*--------------------------------------------------------------*
000260*    DIMENSOES DA AERONAVE EM METROS, 3 INT / 2 DEC, AGRUPADAS  *
000270*    PARA A VISAO NUMERICA UNICA ABAIXO                        *
000280*--------------------------------------------------------------*
000290     05  AER-DIMENSAO.
000300         10  AER-COMPRIMENTO    PIC S9(03)V99.
000310         10  AER-ENVERGADURA    PIC S9(03)V99.
000320*--------------------------------------------------------------*
000330*    VISAO REDEFINIDA DAS DUAS DIMENSOES, USADA PELA ROTINA    *
000340*    DE CARGA PARA TESTAR "AMBAS ZERADAS" NUM SO MOVE/COMPARE  *
000350*--------------------------------------------------------------*
000360     05  AER-DIMENSAO-N REDEFINES AER-DIMENSAO
000370                                 PIC S9(06)V9999.
000380     05  AER-TIPO                PIC X(04).
000390     05  AER-DESCRICAO           PIC X(50).
000400*--------------------------------------------------------------*
000410*    FOLGA PARA EXPANSAO FUTURA DO CADASTRO                    *
000420*--------------------------------------------------------------*
000430     05  FILLER                  PIC X(03).
000440