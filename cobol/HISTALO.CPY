000010******************************************************************
000020*    EMPRESA S/A  -  SISTEMA SMARTPARK DE ALOCACAO DE POSICOES  *
000030*    COPY .......: HISTALO                                      *
000040*    FINALIDADE ..: LAYOUT DO HISTORICO DE ALOCACOES - UM       *
000050*                   REGISTRO POR ALOCACAO EFETIVADA - 217 POS.  *
000060*                   DESNORMALIZADO (VOO + AERONAVE + POSICAO)   *
000070*                   PARA CONSULTA POSTERIOR SEM RELER OS        *
000080*                   CADASTROS-MESTRE                            *
000090*    ANALISTA ....: FABIO                                       *
000100*    PROGRAMADOR .: FABIO                                       *
000110*    DATA ........: 03/11/1987                                  *
000120*    VRS      DATA           PROGR.   DESCRICAO                 *
000130*    1.0      03/11/1987     FABIO    IMPLANTACAO                *
000140*    1.1      19/02/1999     JK       AJUSTE Y2K                 *
000150*    1.2      30/10/2006     RENATO   RF-0318 - DESCR. AERONAVE  *
000160******************************************************************
000170 01  REG-HISTALO.
000180     05  HAL-NUM-CHEGADA         PIC X(10).
000190     05  HAL-NUM-PARTIDA         PIC X(10).
000200     05  HAL-INICIO-OCUP         PIC 9(14).
000210     05  HAL-FIM-OCUP            PIC 9(14).
000220     05  HAL-ORIGEM              PIC X(30).
000230     05  HAL-DESTINO             PIC X(30).
000240     05  HAL-NOME-POSICAO        PIC X(10).
000250     05  HAL-MATRICULA           PIC X(05).
000260     05  HAL-TIPO-AERONAVE       PIC X(04).
000270     05  HAL-DESCR-AERONAVE      PIC X(50).
000280*--------------------------------------------------------------*
000290*    FOLGA HISTORICA - RESERVADA DESDE A IMPLANTACAO PARA       *
000300*    EVENTUAL EXPANSAO DO LAYOUT SEM QUEBRAR PROGRAMAS DE       *
000310*    LEITURA JA EM PRODUCAO                                     *
000320*--------------------------------------------------------------*
000330     05  FILLER                  PIC X(40).
000340