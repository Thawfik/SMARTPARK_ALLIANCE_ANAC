000010******************************************************************
000020*    EMPRESA S/A  -  SISTEMA SMARTPARK DE ALOCACAO DE POSICOES  *
000030*    COPY .......: OCORREN                                      *
000040*    FINALIDADE ..: LAYOUT DO ARQUIVO DE OCORRENCIAS (FALHAS,    *
000050*                   MANUTENCOES) NAS POSICOES - 136 POSICOES    *
000060*    ANALISTA ....: JORGE KOIKE                                 *
000070*    PROGRAMADOR .: ENZO                                        *
000080*    DATA ........: 21/04/1994                                  *
000090*    VRS      DATA           PROGR.   DESCRICAO                 *
000100*    1.0      21/04/1994     ENZO     IMPLANTACAO                *
000110*    1.1      19/02/1999     JK       AJUSTE Y2K                 *
000120*    1.2      30/10/2006     RENATO   RF-0318 - SITUACAO 3 VIAS  *
000130******************************************************************
000140 01  REG-OCORREN.
000150     05  OCR-POSICAO             PIC X(08).
000160     05  OCR-TIPO                PIC X(30).
000170     05  OCR-DESCRICAO           PIC X(50).
000180     05  OCR-DT-ABERTURA         PIC 9(14).
000190     05  OCR-DT-RESOLUCAO        PIC 9(14).
000200*--------------------------------------------------------------*
000210*    SITUACAO DA OCORRENCIA - NAO TRADUZIR, CASA COM O SISTEMA  *
000220*    DE ORIGEM DO PATIO (OUVERT/ENCOURS/RESOLU)                 *
000230*--------------------------------------------------------------*
000240     05  OCR-SITUACAO            PIC X(10).
000250         88  OCR-SIT-ABERTA          VALUE 'OUVERT'.
000260         88  OCR-SIT-EM-CURSO        VALUE 'ENCOURS'.
000270         88  OCR-SIT-RESOLVIDA       VALUE 'RESOLU'.
000280     05  FILLER                  PIC X(10).
000290